000100******************************************************************00000100
000200* THE SYSTEMS GROUP -- INTERNAL USE ONLY                         *00000200
000300******************************************************************00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    FDORDTOT.                                         00000500
000600 AUTHOR.        D. STOUT.                                         00000600
000700 INSTALLATION.  THE SYSTEMS GROUP.                                00000700
000800 DATE-WRITTEN.  03/14/91.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100******************************************************************00001100
001200*REMARKS.                                                        *00001200
001300*    NIGHTLY ORDER TOTALING RUN FOR THE FRONTDASH ORDER           00001300
001400*    PROCESSING SYSTEM.                                           00001400
001500*                                                                 00001500
001600*    READS THE ORDER-NEW-FILE (ONE RECORD PER NEWLY PLACED        00001600
001700*    ORDER -- RESTAURANT, DATE, TIME, AND TIP) TOGETHER WITH      00001700
001800*    THE ORDER-ITEM-FILE (ONE RECORD PER LINE ITEM), BOTH IN      00001800
001900*    MATCHING ORDER SEQUENCE.  EACH NEW ORDER IS ASSIGNED THE     00001900
002000*    NEXT UNUSED ORDER-NUMBER, ITS LINE ITEMS ARE EXTENDED AND    00002000
002100*    ACCUMULATED INTO AN ORDER SUBTOTAL, AND A NEW ORDER-HEADER   00002100
002200*    RECORD IS WRITTEN TO THE ORDER-HEADER-FILE WITH              00002200
002300*    ORDER-STATUS OF 'In Progress'.  THE ORDER TOTALING REPORT    00002300
002400*    LISTS ONE LINE PER ORDER PLUS A FINAL GRAND-TOTALS LINE.     00002400
002500******************************************************************00002500
002600*                 C H A N G E   L O G                            *00002600
002700******************************************************************00002700
002800*  DATE     BY    REQUEST    DESCRIPTION                         *00002800
002900*  -------- ----  ---------  -------------------------------     *00002900
003000*  03/14/91  DS   INI-0401   ORIGINAL PROGRAM.                    00003000
003100*  11/02/92  DS   INI-0477   ADDED DELIVERY-DATE/TIME SUPPORT TO  00003100
003200*                            ORDER-HEADER-RECORD (SEE FDORDHD) -- 00003200
003300*                            NO LOGIC CHANGE HERE, HEADER WIDENED 00003300
003400*                            ONLY.                                00003400
003500*  08/02/93  DS   INI-0559   WIDENED LINE-SUBTOTAL AND SUBTOTAL-  00003500
003600*                            AMOUNT TO S9(7)V99.                  00003600
003700*  02/14/96  MKE  INI-0601   GRAND TOTALS NOW PRINTED EVEN WHEN   00003700
003800*                            ZERO ORDERS WERE PROCESSED -- RUN    00003800
003900*                            OPERATOR WANTED PROOF THE JOB RAN.   00003900
004000*  01/06/99  RFK  Y2K-0098   CONFIRMED ORDER-DATE CARRIES A       00004000
004100*                            4-DIGIT CENTURY -- NO CHANGE MADE.   00004100
004200*  03/11/02  RFK  AUD-0455   ANNUAL CONTROLS REVIEW -- TRACED     00004200
004300*                            GRAND-TOTAL DISPLAY LINES AGAINST    00004300
004400*                            REPORT-REQUEST GR-107, NO CODE       00004400
004500*                            CHANGE REQUIRED.                     00004500
004600******************************************************************00004600
004700                                                                  00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.  IBM-370.                                       00005000
005100 OBJECT-COMPUTER.  IBM-370.                                       00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM                                           00005300
005400     CLASS NUMERIC-KEY IS '0' THRU '9'                            00005400
005500     UPSI-0 ON STATUS IS RERUN-REQUESTED                          00005500
005600            OFF STATUS IS NORMAL-RUN-REQUESTED.                   00005600
005700                                                                  00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000                                                                  00006000
006100     SELECT ORDER-NEW-FILE    ASSIGN TO ORDNEWTN                  00006100
006200            ACCESS MODE IS SEQUENTIAL                             00006200
006300            FILE STATUS  IS WS-NEWTRN-STATUS.                     00006300
006400                                                                  00006400
006500     SELECT ORDER-ITEM-FILE   ASSIGN TO ORDITEM                   00006500
006600            ACCESS MODE IS SEQUENTIAL                             00006600
006700            FILE STATUS  IS WS-ITEM-STATUS.                       00006700
006800                                                                  00006800
006900     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHDR                    00006900
007000            ORGANIZATION IS RELATIVE                              00007000
007100            ACCESS MODE  IS DYNAMIC                               00007100
007200            RELATIVE KEY IS WS-HDR-RELKEY                         00007200
007300            FILE STATUS  IS WS-HDR-STATUS.                        00007300
007400                                                                  00007400
007500     SELECT ORDER-REPORT-FILE ASSIGN TO ORDRPT                    00007500
007600            ACCESS MODE IS SEQUENTIAL                             00007600
007700            FILE STATUS  IS WS-RPT-STATUS.                        00007700
007800                                                                  00007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100                                                                  00008100
008200 FD  ORDER-NEW-FILE                                               00008200
008300     RECORDING MODE IS F                                          00008300
008400     LABEL RECORDS ARE STANDARD                                   00008400
008500     BLOCK CONTAINS 0 RECORDS                                     00008500
008600     DATA RECORD IS ORDER-NEW-RECORD.                             00008600
008700 01  ORDER-NEW-RECORD.                                            00008700
008800     05  ON-ORDER-NUMBER         PIC 9(06).                       00008800
008900     05  ON-REST-NAME            PIC X(40).                       00008900
009000     05  ON-ORDER-DATE           PIC 9(08).                       00009000
009100     05  ON-ORDER-TIME           PIC 9(06).                       00009100
009200     05  ON-TIP-AMOUNT           PIC S9(05)V99 COMP-3.            00009200
009300     05  FILLER                  PIC X(05).                       00009300
009400                                                                  00009400
009500 FD  ORDER-ITEM-FILE                                              00009500
009600     RECORDING MODE IS F                                          00009600
009700     LABEL RECORDS ARE STANDARD                                   00009700
009800     BLOCK CONTAINS 0 RECORDS                                     00009800
009900     DATA RECORD IS ORDER-ITEM-RECORD.                            00009900
010000     COPY FDORDIT.                                                00010000
010100                                                                  00010100
010200 FD  ORDER-HEADER-FILE                                            00010200
010300     RECORDING MODE IS F                                          00010300
010400     LABEL RECORDS ARE STANDARD                                   00010400
010500     BLOCK CONTAINS 0 RECORDS                                     00010500
010600     DATA RECORD IS ORDER-HEADER-RECORD.                          00010600
010700     COPY FDORDHD.                                                00010700
010800                                                                  00010800
010900 FD  ORDER-REPORT-FILE                                            00010900
011000     RECORDING MODE IS F                                          00011000
011100     LABEL RECORDS ARE STANDARD                                   00011100
011200     BLOCK CONTAINS 0 RECORDS                                     00011200
011300     DATA RECORD IS REPORT-RECORD.                                00011300
011400 01  REPORT-RECORD               PIC X(132).                      00011400
011500                                                                  00011500
011600******************************************************************00011600
011700 WORKING-STORAGE SECTION.                                         00011700
011800******************************************************************00011800
011900 77  WS-ITEM-LINE-COUNT          PIC 9(03)  COMP VALUE 0.         00011900
012000 77  TOTAL-ORDERS-PROCESSED      PIC S9(07)     COMP-3 VALUE +0.  00012000
012100*                                                                 00012100
012200 01  SYSTEM-DATE-AND-TIME.                                        00012200
012300     05  CURRENT-DATE.                                            00012300
012400         10  CURRENT-YEAR        PIC 9(2).                        00012400
012500         10  CURRENT-MONTH       PIC 9(2).                        00012500
012600         10  CURRENT-DAY         PIC 9(2).                        00012600
012700     05  CURRENT-TIME.                                            00012700
012800         10  CURRENT-HOUR        PIC 9(2).                        00012800
012900         10  CURRENT-MINUTE      PIC 9(2).                        00012900
013000         10  CURRENT-SECOND      PIC 9(2).                        00013000
013100         10  CURRENT-HNDSEC      PIC 9(2).                        00013100
013200*                                                                 00013200
013300 01  WS-FILE-STATUSES.                                            00013300
013400     05  WS-NEWTRN-STATUS        PIC X(2)  VALUE SPACES.          00013400
013500     05  WS-ITEM-STATUS          PIC X(2)  VALUE SPACES.          00013500
013600     05  WS-HDR-STATUS           PIC X(2)  VALUE SPACES.          00013600
013700     05  WS-RPT-STATUS           PIC X(2)  VALUE SPACES.          00013700
013800*                                                                 00013800
013900 01  WS-SWITCHES.                                                 00013900
014000     05  WS-NEWTRN-EOF           PIC X     VALUE 'N'.             00014000
014100         88  NEWTRN-IS-EOF           VALUE 'Y'.                   00014100
014200     05  WS-ITEM-EOF             PIC X     VALUE 'N'.             00014200
014300         88  ITEM-IS-EOF             VALUE 'Y'.                   00014300
014400*                                                                 00014400
014500 01  WS-KEY-FIELDS.                                               00014500
014600     05  WS-HDR-RELKEY           PIC 9(06)  COMP.                 00014600
014700     05  WS-NEXT-ORDER-NUMBER    PIC 9(06)  COMP.                 00014700
014800     05  WS-ORDER-RECORD-COUNT   PIC 9(06)  COMP.                 00014800
014900     05  WS-CURRENT-ORDER-NUMBR  PIC 9(06)  COMP.                 00014900
015000*                                                                 00015000
015100 01  WS-ACCUMULATORS.                                             00015100
015200     05  WS-SUBTOTAL-ACCUM       PIC S9(07)V99 COMP-3 VALUE +0.   00015200
015300*                                                                 00015300
015400 01  REPORT-TOTALS.                                               00015400
015500     05  TOTAL-SUBTOTAL-AMOUNT   PIC S9(09)V99  COMP-3 VALUE +0.  00015500
015600     05  TOTAL-TIP-AMOUNT        PIC S9(09)V99  COMP-3 VALUE +0.  00015600
015700     05  TOTAL-ORDER-AMOUNT      PIC S9(09)V99  COMP-3 VALUE +0.  00015700
015800     05  TOTAL-AMOUNTS-ALT REDEFINES TOTAL-SUBTOTAL-AMOUNT        00015800
015900                                 PIC X(06).                       00015900
016000*                                                                 00016000
016100*        REPORT LINE LAYOUTS                                      00016100
016200*                                                                 00016200
016300 01  RPT-HEADER1.                                                 00016300
016400     05  FILLER                  PIC X(40)                        00016400
016500         VALUE 'FRONTDASH ORDER TOTALING REPORT   DATE: '.        00016500
016600     05  RPT-MM                  PIC 99.                          00016600
016700     05  FILLER                  PIC X     VALUE '/'.             00016700
016800     05  RPT-DD                  PIC 99.                          00016800
016900     05  FILLER                  PIC X     VALUE '/'.             00016900
017000     05  RPT-YY                  PIC 99.                          00017000
017100     05  FILLER                  PIC X(20)                        00017100
017200         VALUE ' (mm/dd/yy)   TIME: '.                            00017200
017300     05  RPT-HH                  PIC 99.                          00017300
017400     05  FILLER                  PIC X     VALUE ':'.             00017400
017500     05  RPT-MIN                 PIC 99.                          00017500
017600     05  FILLER                  PIC X     VALUE ':'.             00017600
017700     05  RPT-SS                  PIC 99.                          00017700
017800     05  FILLER                  PIC X(55) VALUE SPACES.          00017800
017900 01  RPT-HEADER1-SHORT REDEFINES RPT-HEADER1.                     00017900
018000     05  FILLER                  PIC X(40).                       00018000
018100     05  FILLER                  PIC X(92).                       00018100
018200 01  RPT-COL-HEADING.                                             00018200
018300     05  FILLER PIC X(6)  VALUE 'ORDER-'.                         00018300
018400     05  FILLER PIC X(42) VALUE 'RESTAURANT'.                     00018400
018500     05  FILLER PIC X(13) VALUE 'SUBTOTAL'.                       00018500
018600     05  FILLER PIC X(13) VALUE 'TIP'.                            00018600
018700     05  FILLER PIC X(13) VALUE 'TOTAL'.                          00018700
018800     05  FILLER PIC X(45) VALUE SPACES.                           00018800
018900 01  RPT-DETAIL-LINE.                                             00018900
019000     05  RPT-ORDER-NUMBER        PIC 9(06).                       00019000
019100     05  FILLER                  PIC X(01) VALUE SPACES.          00019100
019200     05  RPT-REST-NAME           PIC X(40).                       00019200
019300     05  FILLER                  PIC X(01) VALUE SPACES.          00019300
019400     05  RPT-SUBTOTAL-AMOUNT     PIC Z,ZZZ,ZZZ.99.                00019400
019500     05  FILLER                  PIC X(01) VALUE SPACES.          00019500
019600     05  RPT-TIP-AMOUNT          PIC Z,ZZZ,ZZZ.99.                00019600
019700     05  FILLER                  PIC X(01) VALUE SPACES.          00019700
019800     05  RPT-ORDER-TOTAL         PIC Z,ZZZ,ZZZ.99.                00019800
019900     05  FILLER                  PIC X(15) VALUE SPACES.          00019900
020000 01  RPT-TOTAL-LINE.                                              00020000
020100     05  FILLER                  PIC X(20) VALUE                  00020100
020200         'GRAND TOTALS:       '.                                  00020200
020300     05  FILLER                  PIC X(18) VALUE                  00020300
020400         'ORDERS PROCESSED: '.                                    00020400
020500     05  RPT-TOT-ORDERS          PIC ZZZ,ZZ9.                     00020500
020600     05  FILLER                  PIC X(5)  VALUE SPACES.          00020600
020700     05  FILLER                  PIC X(10) VALUE 'SUBTOTAL: '.    00020700
020800     05  RPT-TOT-SUBTOTAL        PIC ZZZ,ZZZ,ZZ9.99.              00020800
020900     05  FILLER                  PIC X(5)  VALUE SPACES.          00020900
021000     05  FILLER                  PIC X(5)  VALUE 'TIP: '.         00021000
021100     05  RPT-TOT-TIP             PIC ZZZ,ZZZ,ZZ9.99.              00021100
021200     05  FILLER                  PIC X(5)  VALUE SPACES.          00021200
021300     05  FILLER                  PIC X(7)  VALUE 'TOTAL: '.       00021300
021400     05  RPT-TOT-ORDER-AMT       PIC ZZZ,ZZZ,ZZ9.99.              00021400
021500     05  FILLER                  PIC X(10) VALUE SPACES.          00021500
021600                                                                  00021600
021700******************************************************************00021700
021800 PROCEDURE DIVISION.                                              00021800
021900******************************************************************00021900
022000 000-MAIN.                                                        00022000
022100     ACCEPT CURRENT-DATE FROM DATE.                               00022100
022200     ACCEPT CURRENT-TIME FROM TIME.                               00022200
022300     DISPLAY 'FDORDTOT STARTED DATE = ' CURRENT-MONTH '/'         00022300
022400             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00022400
022500                                                                  00022500
022600     PERFORM 700-OPEN-FILES.                                      00022600
022700     PERFORM 730-DETERMINE-NEXT-ORDER-NUMBER.                     00022700
022800     PERFORM 800-INIT-REPORT.                                     00022800
022900                                                                  00022900
023000     PERFORM 710-READ-ORDER-NEW-FILE.                             00023000
023100     PERFORM 720-READ-ORDER-ITEM-FILE.                            00023100
023200     PERFORM 100-PROCESS-ONE-ORDER THRU 100-PROCESS-ONE-ORDER-EXIT00023200
023300         UNTIL NEWTRN-IS-EOF.                                     00023300
023400                                                                  00023400
023500     PERFORM 850-WRITE-GRAND-TOTALS.                              00023500
023600     PERFORM 790-CLOSE-FILES.                                     00023600
023700                                                                  00023700
023800     GOBACK.                                                      00023800
023900                                                                  00023900
024000******************************************************************00024000
024100*    ORDER-NUMBER CONTROL BREAK PROCESSING                        00024100
024200******************************************************************00024200
024300 100-PROCESS-ONE-ORDER.                                           00024300
024400     MOVE WS-NEXT-ORDER-NUMBER TO WS-CURRENT-ORDER-NUMBR.         00024400
024500     ADD 1 TO WS-NEXT-ORDER-NUMBER.                               00024500
024600     MOVE +0 TO WS-SUBTOTAL-ACCUM.                                00024600
024700     MOVE ZERO TO WS-ITEM-LINE-COUNT.                             00024700
024800                                                                  00024800
024900     PERFORM 120-ACCUMULATE-ITEM                                  00024900
025000         UNTIL ITEM-IS-EOF                                        00025000
025100         OR OI-ORDER-NUMBER NOT = ON-ORDER-NUMBER.                00025100
025200                                                                  00025200
025300     PERFORM 150-WRITE-ORDER-HEADER.                              00025300
025400     IF WS-HDR-STATUS NOT = '00'                                  00025400
025500         DISPLAY 'FDORDTOT: HEADER NOT WRITTEN, SKIPPING DETAIL ' 00025500
025600                 'LINE FOR ORDER NUMBER ' WS-CURRENT-ORDER-NUMBR  00025600
025700         GO TO 100-PROCESS-ONE-ORDER-EXIT                         00025700
025800     END-IF.                                                      00025800
025900     PERFORM 830-WRITE-DETAIL-LINE.                               00025900
026000     PERFORM 710-READ-ORDER-NEW-FILE.                             00026000
026100                                                                  00026100
026200 100-PROCESS-ONE-ORDER-EXIT.                                      00026200
026300     EXIT.                                                        00026300
026400                                                                  00026400
026500 120-ACCUMULATE-ITEM.                                             00026500
026600     COMPUTE OI-LINE-SUBTOTAL ROUNDED =                           00026600
026700             OI-ITEM-PRICE * OI-QUANTITY.                         00026700
026800     ADD OI-LINE-SUBTOTAL TO WS-SUBTOTAL-ACCUM.                   00026800
026900     ADD 1 TO WS-ITEM-LINE-COUNT.                                 00026900
027000     PERFORM 720-READ-ORDER-ITEM-FILE.                            00027000
027100                                                                  00027100
027200 150-WRITE-ORDER-HEADER.                                          00027200
027300     MOVE SPACES               TO ORDER-HEADER-RECORD.            00027300
027400     MOVE WS-CURRENT-ORDER-NUMBR TO OH-ORDER-NUMBER.              00027400
027500     MOVE ON-REST-NAME          TO OH-REST-NAME.                  00027500
027600     MOVE ON-ORDER-DATE         TO OH-ORDER-DATE.                 00027600
027700     MOVE ON-ORDER-TIME         TO OH-ORDER-TIME.                 00027700
027800     MOVE WS-SUBTOTAL-ACCUM     TO OH-SUBTOTAL-AMOUNT.            00027800
027900     MOVE ON-TIP-AMOUNT         TO OH-TIP-AMOUNT.                 00027900
028000     COMPUTE OH-ORDER-TOTAL ROUNDED =                             00028000
028100             OH-SUBTOTAL-AMOUNT + OH-TIP-AMOUNT.                  00028100
028200     MOVE 'In Progress ' TO OH-ORDER-STATUS.                      00028200
028300     MOVE SPACES                TO OH-DRIVER-NAME.                00028300
028400     MOVE ZERO                  TO OH-DELIVERY-DATE               00028400
028500                                    OH-DELIVERY-TIME.             00028500
028600     MOVE WS-CURRENT-ORDER-NUMBR TO WS-HDR-RELKEY.                00028600
028700     WRITE ORDER-HEADER-RECORD                                    00028700
028800         INVALID KEY                                              00028800
028900         DISPLAY 'FDORDTOT: ORDER HEADER ALREADY ON FILE, '       00028900
029000                 'ORDER NUMBER ' WS-CURRENT-ORDER-NUMBR.          00029000
029100                                                                  00029100
029200     ADD 1            TO TOTAL-ORDERS-PROCESSED.                  00029200
029300     ADD OH-SUBTOTAL-AMOUNT TO TOTAL-SUBTOTAL-AMOUNT.             00029300
029400     ADD OH-TIP-AMOUNT      TO TOTAL-TIP-AMOUNT.                  00029400
029500     ADD OH-ORDER-TOTAL     TO TOTAL-ORDER-AMOUNT.                00029500
029600                                                                  00029600
029700******************************************************************00029700
029800*    FILE I-O ROUTINES                                            00029800
029900******************************************************************00029900
030000 700-OPEN-FILES.                                                  00030000
030100     OPEN INPUT  ORDER-NEW-FILE                                   00030100
030200                 ORDER-ITEM-FILE                                  00030200
030300          I-O    ORDER-HEADER-FILE                                00030300
030400          OUTPUT ORDER-REPORT-FILE.                               00030400
030500     IF WS-NEWTRN-STATUS NOT = '00'                               00030500
030600         DISPLAY 'ERROR OPENING ORDER-NEW-FILE. RC: '             00030600
030700                 WS-NEWTRN-STATUS                                 00030700
030800         MOVE 16 TO RETURN-CODE                                   00030800
030900         MOVE 'Y' TO WS-NEWTRN-EOF                                00030900
031000     END-IF.                                                      00031000
031100     IF WS-ITEM-STATUS NOT = '00'                                 00031100
031200         DISPLAY 'ERROR OPENING ORDER-ITEM-FILE. RC: '            00031200
031300                 WS-ITEM-STATUS                                   00031300
031400         MOVE 16 TO RETURN-CODE                                   00031400
031500         MOVE 'Y' TO WS-NEWTRN-EOF                                00031500
031600     END-IF.                                                      00031600
031700     IF WS-HDR-STATUS NOT = '00' AND WS-HDR-STATUS NOT = '05'     00031700
031800         DISPLAY 'ERROR OPENING ORDER-HEADER-FILE. RC: '          00031800
031900                 WS-HDR-STATUS                                    00031900
032000         MOVE 16 TO RETURN-CODE                                   00032000
032100         MOVE 'Y' TO WS-NEWTRN-EOF                                00032100
032200     END-IF.                                                      00032200
032300                                                                  00032300
032400 710-READ-ORDER-NEW-FILE.                                         00032400
032500     READ ORDER-NEW-FILE                                          00032500
032600         AT END MOVE 'Y' TO WS-NEWTRN-EOF.                        00032600
032700     EVALUATE WS-NEWTRN-STATUS                                    00032700
032800         WHEN '00'                                                00032800
032900             CONTINUE                                             00032900
033000         WHEN '10'                                                00033000
033100             MOVE 'Y' TO WS-NEWTRN-EOF                            00033100
033200         WHEN OTHER                                               00033200
033300             DISPLAY 'ERROR READING ORDER-NEW-FILE. RC: '         00033300
033400                     WS-NEWTRN-STATUS                             00033400
033500             MOVE 'Y' TO WS-NEWTRN-EOF                            00033500
033600     END-EVALUATE.                                                00033600
033700                                                                  00033700
033800 720-READ-ORDER-ITEM-FILE.                                        00033800
033900     READ ORDER-ITEM-FILE                                         00033900
034000         AT END MOVE 'Y' TO WS-ITEM-EOF.                          00034000
034100     EVALUATE WS-ITEM-STATUS                                      00034100
034200         WHEN '00'                                                00034200
034300             CONTINUE                                             00034300
034400         WHEN '10'                                                00034400
034500             MOVE 'Y' TO WS-ITEM-EOF                              00034500
034600         WHEN OTHER                                               00034600
034700             DISPLAY 'ERROR READING ORDER-ITEM-FILE. RC: '        00034700
034800                     WS-ITEM-STATUS                               00034800
034900             MOVE 'Y' TO WS-ITEM-EOF                              00034900
035000     END-EVALUATE.                                                00035000
035100                                                                  00035100
035200 730-DETERMINE-NEXT-ORDER-NUMBER.                                 00035200
035300*                                                                 00035300
035400*    THE ORDER-HEADER-FILE RELATIVE RECORD NUMBER IS THE          00035400
035500*    ORDER NUMBER -- BROWSE THE FILE ONCE AT STARTUP TO FIND      00035500
035600*    HOW MANY SLOTS ARE ALREADY IN USE, THEN GIVE THE NEXT NEW    00035600
035700*    ORDER THE NEXT SLOT.                                         00035700
035800*                                                                 00035800
035900     MOVE ZERO TO WS-ORDER-RECORD-COUNT.                          00035900
036000     MOVE 1    TO WS-HDR-RELKEY.                                  00036000
036100     READ ORDER-HEADER-FILE.                                      00036100
036200     PERFORM 735-COUNT-ORDER-HEADER                               00036200
036300         UNTIL WS-HDR-STATUS = '23' OR WS-HDR-STATUS = '10'.      00036300
036400     COMPUTE WS-NEXT-ORDER-NUMBER = WS-ORDER-RECORD-COUNT + 1.    00036400
036500                                                                  00036500
036600 735-COUNT-ORDER-HEADER.                                          00036600
036700     IF WS-HDR-STATUS = '00'                                      00036700
036800         ADD 1 TO WS-ORDER-RECORD-COUNT                           00036800
036900         ADD 1 TO WS-HDR-RELKEY                                   00036900
037000     END-IF.                                                      00037000
037100     READ ORDER-HEADER-FILE.                                      00037100
037200                                                                  00037200
037300 790-CLOSE-FILES.                                                 00037300
037400     CLOSE ORDER-NEW-FILE                                         00037400
037500           ORDER-ITEM-FILE                                        00037500
037600           ORDER-HEADER-FILE                                      00037600
037700           ORDER-REPORT-FILE.                                     00037700
037800                                                                  00037800
037900******************************************************************00037900
038000*    REPORT ROUTINES                                              00038000
038100******************************************************************00038100
038200 800-INIT-REPORT.                                                 00038200
038300     MOVE CURRENT-YEAR   TO RPT-YY.                               00038300
038400     MOVE CURRENT-MONTH  TO RPT-MM.                               00038400
038500     MOVE CURRENT-DAY    TO RPT-DD.                               00038500
038600     MOVE CURRENT-HOUR   TO RPT-HH.                               00038600
038700     MOVE CURRENT-MINUTE TO RPT-MIN.                              00038700
038800     MOVE CURRENT-SECOND TO RPT-SS.                               00038800
038900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00038900
039000     WRITE REPORT-RECORD FROM RPT-COL-HEADING AFTER 2.            00039000
039100                                                                  00039100
039200 830-WRITE-DETAIL-LINE.                                           00039200
039300     MOVE WS-CURRENT-ORDER-NUMBR TO RPT-ORDER-NUMBER.             00039300
039400     MOVE OH-REST-NAME           TO RPT-REST-NAME.                00039400
039500     MOVE OH-SUBTOTAL-AMOUNT     TO RPT-SUBTOTAL-AMOUNT.          00039500
039600     MOVE OH-TIP-AMOUNT          TO RPT-TIP-AMOUNT.               00039600
039700     MOVE OH-ORDER-TOTAL         TO RPT-ORDER-TOTAL.              00039700
039800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00039800
039900                                                                  00039900
040000 850-WRITE-GRAND-TOTALS.                                          00040000
040100     MOVE TOTAL-ORDERS-PROCESSED TO RPT-TOT-ORDERS.               00040100
040200     MOVE TOTAL-SUBTOTAL-AMOUNT  TO RPT-TOT-SUBTOTAL.             00040200
040300     MOVE TOTAL-TIP-AMOUNT       TO RPT-TOT-TIP.                  00040300
040400     MOVE TOTAL-ORDER-AMOUNT     TO RPT-TOT-ORDER-AMT.            00040400
040500     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00040500
040600                                                                  00040600
040700 END PROGRAM FDORDTOT.                                            00040700
