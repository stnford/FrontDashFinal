000100******************************************************************00000100
000200* THE SYSTEMS GROUP -- INTERNAL USE ONLY                         *00000200
000300******************************************************************00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    FDMENMNT.                                         00000500
000600 AUTHOR.        M. ENGEL.                                         00000600
000700 INSTALLATION.  THE SYSTEMS GROUP.                                00000700
000800 DATE-WRITTEN.  09/08/90.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100******************************************************************00001100
001200*REMARKS.                                                        *00001200
001300*    RESTAURANT MENU MAINTENANCE FOR THE FRONTDASH ORDER          00001300
001400*    PROCESSING SYSTEM.                                           00001400
001500*                                                                 00001500
001600*    APPLIES TWO TRANSACTION STREAMS AGAINST THE MENU-ITEM-FILE:  00001600
001700*       1.  MENU-ADD-TRAN-FILE    -- ADDS A NEW MENU ITEM UNDER   00001700
001800*           A RESTAURANT, ASSIGNING THE NEXT UNUSED ITEM-ID FOR   00001800
001900*           THAT RESTAURANT (HIGHEST EXISTING ITEM-ID + 1).       00001900
002000*       2.  MENU-UPDATE-TRAN-FILE -- REWRITES AN EXISTING ITEM'S  00002000
002100*           NAME, DESCRIPTION, PRICE, AND AVAILABILITY.           00002100
002200*                                                                 00002200
002300*    THE MENU-ITEM-FILE IS ORGANIZED RELATIVE WITH NO NATIVE      00002300
002400*    ALTERNATE KEY SUPPORT FOR REST-NAME/ITEM-ID, SO EACH OF THE  00002400
002500*    TWO PASSES BELOW FIRST WALKS THE FILE ONCE, RELATIVE RECORD  00002500
002600*    BY RELATIVE RECORD, TO FIND THE CURRENT END OF FILE (SEE     00002600
002700*    060-DETERMINE-HIGH-RELKEY -- THE SAME SEQUENTIAL-SCAN        00002700
002800*    TECHNIQUE HRSMNT USES TO LOCATE ITS RESTAURANT BLOCKS).  A   00002800
002900*    NEW ITEM IS ALWAYS APPENDED PAST THE CURRENT END OF FILE, SO 00002900
003000*    ONE RESTAURANT'S ITEMS FALL IN THE ORDER THEY WERE ADDED --  00003000
003100*    210-ASSIGN-NEXT-ITEM-ID AND 240-LOCATE-MENU-ITEM BOTH WALK   00003100
003200*    THAT SAME RANGE LOOKING FOR A MATCHING REST-NAME (AND, FOR   00003200
003300*    THE UPDATE PASS, ITEM-ID).                                   00003300
003400******************************************************************00003400
003500*                 C H A N G E   L O G                            *00003500
003600******************************************************************00003600
003700*  DATE     BY    REQUEST    DESCRIPTION                         *00003700
003800*  -------- ----  ---------  -------------------------------     *00003800
003900*  09/08/90  ME   REG-0115   ORIGINAL PROGRAM.                    00003900
004000*  03/03/93  DS   REG-0201   MENU-UPDATE-TRAN-FILE WIDENED FOR    00004000
004100*                            THE 80-BYTE ITEM-DESC.               00004100
004200*  11/19/96  MKE  REG-0311   MENU-UPDATE-TRAN-FILE NOW CARRIES    00004200
004300*                            IS-AVAILABLE.                        00004300
004400*  01/11/99  RFK  Y2K-0098   NO DATE FIELDS IN THIS PROGRAM --    00004400
004500*                            NOTHING TO CONVERT FOR Y2K.          00004500
004600*  05/06/03  DS   REG-0420   CONFIRMED ITEM-PRICE PRECISION       00004600
004700*                            STILL MATCHES THE POS SYSTEM -- NO   00004700
004800*                            CHANGE REQUIRED.                     00004800
004900*  04/02/04  DS   PERF-0512  REPLACED THE SORT-BUILT KEY TABLE    00004900
005000*                            AND SEARCH ALL WITH A PLAIN          00005000
005100*                            SEQUENTIAL SCAN OF THE RELATIVE      00005100
005200*                            FILE, BOUNDED BY THE CURRENT HIGH    00005200
005300*                            RELKEY -- DROPS THE PER-PASS SORT    00005300
005400*                            STEP AND THE SYSSRT02 WORK FILE.     00005400
005500*                            SAME TECHNIQUE HRSMNT USES TO FIND   00005500
005600*                            A RESTAURANT'S BLOCK.                00005600
005700******************************************************************00005700
005800                                                                  00005800
005900 ENVIRONMENT DIVISION.                                            00005900
006000 CONFIGURATION SECTION.                                           00006000
006100 SOURCE-COMPUTER.  IBM-370.                                       00006100
006200 OBJECT-COMPUTER.  IBM-370.                                       00006200
006300 SPECIAL-NAMES.                                                   00006300
006400     C01 IS TOP-OF-FORM                                           00006400
006500     CLASS NUMERIC-KEY IS '0' THRU '9'                            00006500
006600     UPSI-0 ON STATUS IS RERUN-REQUESTED                          00006600
006700            OFF STATUS IS NORMAL-RUN-REQUESTED.                   00006700
006800                                                                  00006800
006900 INPUT-OUTPUT SECTION.                                            00006900
007000 FILE-CONTROL.                                                    00007000
007100                                                                  00007100
007200     SELECT MENU-ITEM-FILE     ASSIGN TO MENUMST                  00007200
007300            ORGANIZATION IS RELATIVE                              00007300
007400            ACCESS MODE  IS DYNAMIC                               00007400
007500            RELATIVE KEY IS WS-MENU-RELKEY                        00007500
007600            FILE STATUS  IS WS-MENU-STATUS.                       00007600
007700                                                                  00007700
007800     SELECT MENU-ADD-TRAN-FILE ASSIGN TO MNUADDTN                 00007800
007900            ACCESS MODE IS SEQUENTIAL                             00007900
008000            FILE STATUS IS WS-ADDTRN-STATUS.                      00008000
008100                                                                  00008100
008200     SELECT MENU-UPD-TRAN-FILE ASSIGN TO MNUUPDTN                 00008200
008300            ACCESS MODE IS SEQUENTIAL                             00008300
008400            FILE STATUS IS WS-UPDTRN-STATUS.                      00008400
008500                                                                  00008500
008600 DATA DIVISION.                                                   00008600
008700 FILE SECTION.                                                    00008700
008800                                                                  00008800
008900 FD  MENU-ITEM-FILE                                               00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE STANDARD                                   00009100
009200     BLOCK CONTAINS 0 RECORDS                                     00009200
009300     DATA RECORD IS MENU-ITEM-RECORD.                             00009300
009400     COPY FDMENMS.                                                00009400
009500                                                                  00009500
009600 FD  MENU-ADD-TRAN-FILE                                           00009600
009700     RECORDING MODE IS F                                          00009700
009800     LABEL RECORDS ARE STANDARD                                   00009800
009900     BLOCK CONTAINS 0 RECORDS                                     00009900
010000     DATA RECORD IS MENU-ADD-TRAN-RECORD.                         00010000
010100 01  MENU-ADD-TRAN-RECORD.                                        00010100
010200     05  MT-REST-NAME            PIC X(40).                       00010200
010300     05  MT-ITEM-NAME            PIC X(40).                       00010300
010400     05  MT-ITEM-DESC            PIC X(80).                       00010400
010500     05  MT-ITEM-PRICE           PIC S9(05)V99 COMP-3.            00010500
010600     05  MT-IS-AVAILABLE         PIC X(01).                       00010600
010700     05  FILLER                  PIC X(03).                       00010700
010800                                                                  00010800
010900 FD  MENU-UPD-TRAN-FILE                                           00010900
011000     RECORDING MODE IS F                                          00011000
011100     LABEL RECORDS ARE STANDARD                                   00011100
011200     BLOCK CONTAINS 0 RECORDS                                     00011200
011300     DATA RECORD IS MENU-UPD-TRAN-RECORD.                         00011300
011400 01  MENU-UPD-TRAN-RECORD.                                        00011400
011500     05  MU-REST-NAME            PIC X(40).                       00011500
011600     05  MU-ITEM-ID              PIC 9(06).                       00011600
011700     05  MU-ITEM-NAME            PIC X(40).                       00011700
011800     05  MU-ITEM-DESC            PIC X(80).                       00011800
011900     05  MU-ITEM-PRICE           PIC S9(05)V99 COMP-3.            00011900
012000     05  MU-IS-AVAILABLE         PIC X(01).                       00012000
012100     05  FILLER                  PIC X(03).                       00012100
012200 01  MENU-UPD-TRAN-FLAT REDEFINES MENU-UPD-TRAN-RECORD            00012200
012300                                 PIC X(174).                      00012300
012400                                                                  00012400
012500******************************************************************00012500
012600 WORKING-STORAGE SECTION.                                         00012600
012700******************************************************************00012700
012800 77  WS-ADD-READ-CNT             PIC 9(05)  COMP VALUE 0.         00012800
012900 77  WS-UPD-READ-CNT             PIC 9(05)  COMP VALUE 0.         00012900
013000*                                                                 00013000
013100 01  SYSTEM-DATE-AND-TIME.                                        00013100
013200     05  CURRENT-DATE.                                            00013200
013300         10  CURRENT-YEAR        PIC 9(2).                        00013300
013400         10  CURRENT-MONTH       PIC 9(2).                        00013400
013500         10  CURRENT-DAY         PIC 9(2).                        00013500
013600*                                                                 00013600
013700 01  WS-FILE-STATUSES.                                            00013700
013800     05  WS-MENU-STATUS          PIC X(2)  VALUE SPACES.          00013800
013900     05  WS-ADDTRN-STATUS        PIC X(2)  VALUE SPACES.          00013900
014000     05  WS-UPDTRN-STATUS        PIC X(2)  VALUE SPACES.          00014000
014100*                                                                 00014100
014200 01  WS-SWITCHES.                                                 00014200
014300     05  WS-ADDTRN-EOF           PIC X     VALUE 'N'.             00014300
014400         88  ADDTRN-IS-EOF           VALUE 'Y'.                   00014400
014500     05  WS-UPDTRN-EOF           PIC X     VALUE 'N'.             00014500
014600         88  UPDTRN-IS-EOF           VALUE 'Y'.                   00014600
014700     05  WS-ITEM-FOUND-SW        PIC X     VALUE 'N'.             00014700
014800         88  WS-ITEM-FOUND           VALUE 'Y'.                   00014800
014900*                                                                 00014900
015000 01  WS-KEY-FIELDS.                                               00015000
015100     05  WS-MENU-RELKEY          PIC 9(06)  COMP.                 00015100
015200     05  WS-HIGH-RELKEY          PIC 9(06)  COMP.                 00015200
015300     05  WS-SCAN-RELKEY          PIC 9(06)  COMP.                 00015300
015400     05  WS-NEXT-ITEM-ID         PIC 9(06)  COMP.                 00015400
015500*                                                                 00015500
015600 01  WS-COUNTERS.                                                 00015600
015700     05  WS-ADD-WRITTEN-CNT      PIC 9(05)  COMP VALUE 0.         00015700
015800     05  WS-UPD-APPLIED-CNT      PIC 9(05)  COMP VALUE 0.         00015800
015900     05  WS-UPD-REJECT-CNT       PIC 9(05)  COMP VALUE 0.         00015900
016000     05  WS-COUNTERS-ALT REDEFINES WS-UPD-REJECT-CNT              00016000
016100                                 PIC X(02).                       00016100
016200                                                                  00016200
016300******************************************************************00016300
016400 PROCEDURE DIVISION.                                              00016400
016500******************************************************************00016500
016600 000-MAIN-LINE.                                                   00016600
016700     ACCEPT CURRENT-DATE FROM DATE.                               00016700
016800     DISPLAY 'FDMENMNT STARTED DATE = ' CURRENT-MONTH '/'         00016800
016900             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00016900
017000                                                                  00017000
017100     PERFORM 100-APPLY-ADDS.                                      00017100
017200     PERFORM 200-APPLY-UPDATES.                                   00017200
017300     PERFORM 900-DISPLAY-STATISTICS.                              00017300
017400                                                                  00017400
017500     GOBACK.                                                      00017500
017600                                                                  00017600
017700******************************************************************00017700
017800*    100 SERIES -- MENU-ADD-TRAN-FILE                             00017800
017900******************************************************************00017900
018000 100-APPLY-ADDS.                                                  00018000
018100     OPEN INPUT MENU-ADD-TRAN-FILE.                               00018100
018200     OPEN I-O   MENU-ITEM-FILE.                                   00018200
018300     PERFORM 060-DETERMINE-HIGH-RELKEY.                           00018300
018400     IF WS-ADDTRN-STATUS NOT = '00'                               00018400
018500         DISPLAY 'FDMENMNT: NO MENU-ADD TRANSACTIONS TODAY'       00018500
018600         MOVE 'Y' TO WS-ADDTRN-EOF                                00018600
018700     ELSE                                                         00018700
018800         PERFORM 110-READ-ADD-TRAN                                00018800
018900         PERFORM 120-ADD-NEW-MENU-ITEM                            00018900
019000             UNTIL ADDTRN-IS-EOF                                  00019000
019100     END-IF.                                                      00019100
019200     CLOSE MENU-ADD-TRAN-FILE MENU-ITEM-FILE.                     00019200
019300                                                                  00019300
019400 110-READ-ADD-TRAN.                                               00019400
019500     READ MENU-ADD-TRAN-FILE                                      00019500
019600         AT END MOVE 'Y' TO WS-ADDTRN-EOF.                        00019600
019700                                                                  00019700
019800******************************************************************00019800
019900*    060-DETERMINE-HIGH-RELKEY -- WALKS THE MENU-ITEM-FILE FROM   00019900
020000*    RELATIVE RECORD 1 FORWARD TO FIND THE LAST RECORD IN USE.    00020000
020100*    RUN ONCE AT THE START OF EACH PASS SINCE THE FILE IS CLOSED  00020100
020200*    AND REOPENED BETWEEN THE ADD PASS AND THE UPDATE PASS.       00020200
020300******************************************************************00020300
020400 060-DETERMINE-HIGH-RELKEY.                                       00020400
020500     MOVE ZERO TO WS-HIGH-RELKEY.                                 00020500
020600     MOVE 1    TO WS-MENU-RELKEY.                                 00020600
020700     READ MENU-ITEM-FILE.                                         00020700
020800     PERFORM 065-SCAN-ONE-RECORD                                  00020800
020900         UNTIL WS-MENU-STATUS = '23' OR WS-MENU-STATUS = '10'.    00020900
021000                                                                  00021000
021100 065-SCAN-ONE-RECORD.                                             00021100
021200     MOVE WS-MENU-RELKEY TO WS-HIGH-RELKEY.                       00021200
021300     ADD 1 TO WS-MENU-RELKEY.                                     00021300
021400     READ MENU-ITEM-FILE.                                         00021400
021500                                                                  00021500
021600******************************************************************00021600
021700*    120-ADD-NEW-MENU-ITEM -- 210-ASSIGN-NEXT-ITEM-ID WALKS THE   00021700
021800*    RECORDS ALREADY ON FILE FOR THE HIGHEST ITEM-ID CARRYING     00021800
021900*    THIS RESTAURANT'S NAME AND ADDS 1.  THE NEW RECORD IS THEN   00021900
022000*    APPENDED PAST THE CURRENT HIGH RELKEY.                       00022000
022100******************************************************************00022100
022200 120-ADD-NEW-MENU-ITEM.                                           00022200
022300     ADD 1 TO WS-ADD-READ-CNT.                                    00022300
022400     PERFORM 210-ASSIGN-NEXT-ITEM-ID.                             00022400
022500     ADD 1 TO WS-HIGH-RELKEY.                                     00022500
022600     MOVE WS-HIGH-RELKEY     TO WS-MENU-RELKEY.                   00022600
022700     MOVE SPACES             TO MENU-ITEM-RECORD.                 00022700
022800     MOVE MT-REST-NAME       TO MM-REST-NAME.                     00022800
022900     MOVE WS-NEXT-ITEM-ID    TO MM-ITEM-ID.                       00022900
023000     MOVE MT-ITEM-NAME       TO MM-ITEM-NAME.                     00023000
023100     MOVE MT-ITEM-DESC       TO MM-ITEM-DESC.                     00023100
023200     MOVE MT-ITEM-PRICE      TO MM-ITEM-PRICE.                    00023200
023300     MOVE MT-IS-AVAILABLE    TO MM-IS-AVAILABLE.                  00023300
023400     WRITE MENU-ITEM-RECORD                                       00023400
023500         INVALID KEY                                              00023500
023600         DISPLAY 'FDMENMNT: COULD NOT ADD MENU ITEM FOR '         00023600
023700                 MT-REST-NAME.                                    00023700
023800     IF WS-MENU-STATUS = '00'                                     00023800
023900         ADD 1 TO WS-ADD-WRITTEN-CNT                              00023900
024000     END-IF.                                                      00024000
024100     PERFORM 110-READ-ADD-TRAN.                                   00024100
024200                                                                  00024200
024300 210-ASSIGN-NEXT-ITEM-ID.                                         00024300
024400     MOVE ZERO TO WS-NEXT-ITEM-ID.                                00024400
024500     MOVE 1    TO WS-SCAN-RELKEY.                                 00024500
024600     PERFORM 215-SCAN-ONE-ITEM                                    00024600
024700         UNTIL WS-SCAN-RELKEY > WS-HIGH-RELKEY.                   00024700
024800     ADD 1 TO WS-NEXT-ITEM-ID.                                    00024800
024900                                                                  00024900
025000 215-SCAN-ONE-ITEM.                                               00025000
025100     MOVE WS-SCAN-RELKEY TO WS-MENU-RELKEY.                       00025100
025200     READ MENU-ITEM-FILE                                          00025200
025300         INVALID KEY CONTINUE                                     00025300
025400     END-READ.                                                    00025400
025500     IF WS-MENU-STATUS = '00'                                     00025500
025600        AND MM-REST-NAME = MT-REST-NAME                           00025600
025700        AND MM-ITEM-ID > WS-NEXT-ITEM-ID                          00025700
025800         MOVE MM-ITEM-ID TO WS-NEXT-ITEM-ID                       00025800
025900     END-IF.                                                      00025900
026000     ADD 1 TO WS-SCAN-RELKEY.                                     00026000
026100                                                                  00026100
026200******************************************************************00026200
026300*    200 SERIES -- MENU-UPD-TRAN-FILE                             00026300
026400******************************************************************00026400
026500 200-APPLY-UPDATES.                                               00026500
026600     OPEN INPUT MENU-UPD-TRAN-FILE.                               00026600
026700     OPEN I-O   MENU-ITEM-FILE.                                   00026700
026800     PERFORM 060-DETERMINE-HIGH-RELKEY.                           00026800
026900     IF WS-UPDTRN-STATUS NOT = '00'                               00026900
027000         DISPLAY 'FDMENMNT: NO MENU-UPDATE TRANSACTIONS TODAY'    00027000
027100         MOVE 'Y' TO WS-UPDTRN-EOF                                00027100
027200     ELSE                                                         00027200
027300         PERFORM 220-READ-UPD-TRAN                                00027300
027400         PERFORM 230-POST-MENU-UPDATE                             00027400
027500                 THRU 230-POST-MENU-UPDATE-EXIT                   00027500
027600             UNTIL UPDTRN-IS-EOF                                  00027600
027700     END-IF.                                                      00027700
027800     CLOSE MENU-UPD-TRAN-FILE MENU-ITEM-FILE.                     00027800
027900                                                                  00027900
028000 220-READ-UPD-TRAN.                                               00028000
028100     READ MENU-UPD-TRAN-FILE                                      00028100
028200         AT END MOVE 'Y' TO WS-UPDTRN-EOF.                        00028200
028300                                                                  00028300
028400 230-POST-MENU-UPDATE.                                            00028400
028500     ADD 1 TO WS-UPD-READ-CNT.                                    00028500
028600     PERFORM 240-LOCATE-MENU-ITEM.                                00028600
028700     IF NOT WS-ITEM-FOUND                                         00028700
028800         DISPLAY 'FDMENMNT: MENU ITEM NOT ON FILE '               00028800
028900                 MU-REST-NAME ' / ' MU-ITEM-ID                    00028900
029000         ADD 1 TO WS-UPD-REJECT-CNT                               00029000
029100         GO TO 230-READ-NEXT-UPD                                  00029100
029200     END-IF.                                                      00029200
029300     MOVE MU-ITEM-NAME    TO MM-ITEM-NAME.                        00029300
029400     MOVE MU-ITEM-DESC    TO MM-ITEM-DESC.                        00029400
029500     MOVE MU-ITEM-PRICE   TO MM-ITEM-PRICE.                       00029500
029600     MOVE MU-IS-AVAILABLE TO MM-IS-AVAILABLE.                     00029600
029700     REWRITE MENU-ITEM-RECORD                                     00029700
029800         INVALID KEY                                              00029800
029900         DISPLAY 'FDMENMNT: MENU-FILE REWRITE ERROR '             00029900
030000                 MU-REST-NAME                                     00030000
030100     END-REWRITE.                                                 00030100
030200     ADD 1 TO WS-UPD-APPLIED-CNT.                                 00030200
030300                                                                  00030300
030400 230-READ-NEXT-UPD.                                               00030400
030500     PERFORM 220-READ-UPD-TRAN.                                   00030500
030600                                                                  00030600
030700 230-POST-MENU-UPDATE-EXIT.                                       00030700
030800     EXIT.                                                        00030800
030900                                                                  00030900
031000******************************************************************00031000
031100*    240-LOCATE-MENU-ITEM -- WALKS RELATIVE RECORDS 1 THROUGH     00031100
031200*    THE CURRENT HIGH RELKEY LOOKING FOR A REST-NAME/ITEM-ID      00031200
031300*    MATCH.  ON A MATCH THE RECORD IS LEFT IN THE MENU-ITEM-FILE  00031300
031400*    BUFFER FOR 230-POST-MENU-UPDATE TO REWRITE DIRECTLY.         00031400
031500******************************************************************00031500
031600 240-LOCATE-MENU-ITEM.                                            00031600
031700     MOVE 'N' TO WS-ITEM-FOUND-SW.                                00031700
031800     MOVE 1   TO WS-SCAN-RELKEY.                                  00031800
031900     PERFORM 245-PROBE-ONE-ITEM                                   00031900
032000         UNTIL WS-ITEM-FOUND OR WS-SCAN-RELKEY > WS-HIGH-RELKEY.  00032000
032100                                                                  00032100
032200 245-PROBE-ONE-ITEM.                                              00032200
032300     MOVE WS-SCAN-RELKEY TO WS-MENU-RELKEY.                       00032300
032400     READ MENU-ITEM-FILE                                          00032400
032500         INVALID KEY CONTINUE                                     00032500
032600     END-READ.                                                    00032600
032700     IF WS-MENU-STATUS = '00'                                     00032700
032800        AND MM-REST-NAME = MU-REST-NAME                           00032800
032900        AND MM-ITEM-ID = MU-ITEM-ID                               00032900
033000         MOVE 'Y' TO WS-ITEM-FOUND-SW                             00033000
033100     ELSE                                                         00033100
033200         ADD 1 TO WS-SCAN-RELKEY                                  00033200
033300     END-IF.                                                      00033300
033400                                                                  00033400
033500******************************************************************00033500
033600*    900 SERIES -- STATISTICS                                     00033600
033700******************************************************************00033700
033800 900-DISPLAY-STATISTICS.                                          00033800
033900     DISPLAY 'FDMENMNT STATISTICS ------------------------- '.    00033900
034000     DISPLAY '  MENU-ADD READ. . . . . . . ' WS-ADD-READ-CNT.     00034000
034100     DISPLAY '  MENU ITEMS ADDED . . . . . ' WS-ADD-WRITTEN-CNT.  00034100
034200     DISPLAY '  MENU-UPDATE READ. . . . . ' WS-UPD-READ-CNT.      00034200
034300     DISPLAY '  MENU-UPDATE APPLIED . . . ' WS-UPD-APPLIED-CNT.   00034300
034400     DISPLAY '  MENU-UPDATE REJECTED. . . ' WS-UPD-REJECT-CNT.    00034400
034500                                                                  00034500
034600 END PROGRAM FDMENMNT.                                            00034600
