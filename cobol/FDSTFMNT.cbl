000100******************************************************************00000100
000200* THE SYSTEMS GROUP -- INTERNAL USE ONLY                         *00000200
000300******************************************************************00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    FDSTFMNT.                                         00000500
000600 AUTHOR.        M. ENGEL.                                         00000600
000700 INSTALLATION.  THE SYSTEMS GROUP.                                00000700
000800 DATE-WRITTEN.  09/08/90.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100******************************************************************00001100
001200*REMARKS.                                                        *00001200
001300*    ADMIN STAFF ROSTER MAINTENANCE FOR THE FRONTDASH ORDER       00001300
001400*    PROCESSING SYSTEM.                                           00001400
001500*                                                                 00001500
001600*    APPLIES TWO TRANSACTION STREAMS AGAINST THE STAFF-FILE:      00001600
001700*       1.  STAFF-ADD-TRAN-FILE    -- ADDS A NEW LOGIN, STAFF-    00001700
001800*           STATUS 'ACTIVE  '.                                    00001800
001900*       2.  STAFF-STATUS-TRAN-FILE -- CHANGES AN EXISTING         00001900
002000*           LOGIN'S STAFF-STATUS.                                 00002000
002100*                                                                 00002100
002200*    THE STAFF-FILE IS ORGANIZED RELATIVE AND IS KEYED BY         00002200
002300*    USERNAME THROUGH THE DIVIDE/REMAINDER HASHING ROUTINE IN     00002300
002400*    050-HASH-USERNAME (SEE ALSO FDSTFMS).  COLLISIONS ARE        00002400
002500*    RESOLVED BY LINEAR PROBING FORWARD THROUGH THE FILE.         00002500
002600******************************************************************00002600
002700*                 C H A N G E   L O G                            *00002700
002800******************************************************************00002800
002900*  DATE     BY    REQUEST    DESCRIPTION                         *00002900
003000*  -------- ----  ---------  -------------------------------     *00003000
003100*  09/08/90  ME   REG-0112   ORIGINAL PROGRAM.                    00003100
003200*  06/30/95  MKE  REG-0255   ADDED STAFF-STATUS-TRAN-FILE PASS.   00003200
003300*  01/11/99  RFK  Y2K-0098   NO DATE FIELDS IN THIS PROGRAM --    00003300
003400*                            NOTHING TO CONVERT FOR Y2K.          00003400
003500*  09/23/01  RFK  REG-0399   REVIEWED STAFF-STATUS VALUES PER     00003500
003600*                            STATE LICENSING AUDIT -- NO CHANGE   00003600
003700*                            REQUIRED.                            00003700
003800******************************************************************00003800
003900                                                                  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-370.                                       00004200
004300 OBJECT-COMPUTER.  IBM-370.                                       00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM                                           00004500
004600     CLASS NUMERIC-KEY IS '0' THRU '9'                            00004600
004700     UPSI-0 ON STATUS IS RERUN-REQUESTED                          00004700
004800            OFF STATUS IS NORMAL-RUN-REQUESTED.                   00004800
004900                                                                  00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200                                                                  00005200
005300     SELECT STAFF-FILE         ASSIGN TO STAFFMST                 00005300
005400            ORGANIZATION IS RELATIVE                              00005400
005500            ACCESS MODE  IS DYNAMIC                               00005500
005600            RELATIVE KEY IS WS-STAFF-RELKEY                       00005600
005700            FILE STATUS  IS WS-STAFF-STATUS.                      00005700
005800                                                                  00005800
005900     SELECT STAFF-ADD-TRAN-FILE ASSIGN TO STFADDTN                00005900
006000            ACCESS MODE IS SEQUENTIAL                             00006000
006100            FILE STATUS IS WS-ADDTRN-STATUS.                      00006100
006200                                                                  00006200
006300     SELECT STAFF-STAT-TRAN-FILE ASSIGN TO STFSTATN               00006300
006400            ACCESS MODE IS SEQUENTIAL                             00006400
006500            FILE STATUS IS WS-STATRN-STATUS.                      00006500
006600                                                                  00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900                                                                  00006900
007000 FD  STAFF-FILE                                                   00007000
007100     RECORDING MODE IS F                                          00007100
007200     LABEL RECORDS ARE STANDARD                                   00007200
007300     BLOCK CONTAINS 0 RECORDS                                     00007300
007400     DATA RECORD IS STAFF-RECORD.                                 00007400
007500     COPY FDSTFMS.                                                00007500
007600                                                                  00007600
007700 FD  STAFF-ADD-TRAN-FILE                                          00007700
007800     RECORDING MODE IS F                                          00007800
007900     LABEL RECORDS ARE STANDARD                                   00007900
008000     BLOCK CONTAINS 0 RECORDS                                     00008000
008100     DATA RECORD IS STAFF-ADD-TRAN-RECORD.                        00008100
008200 01  STAFF-ADD-TRAN-RECORD.                                       00008200
008300     05  XT-USERNAME             PIC X(20).                       00008300
008400     05  XT-PASSWORD             PIC X(20).                       00008400
008500     05  XT-FIRST-NAME           PIC X(25).                       00008500
008600     05  XT-LAST-NAME            PIC X(25).                       00008600
008700                                                                  00008700
008800 FD  STAFF-STAT-TRAN-FILE                                         00008800
008900     RECORDING MODE IS F                                          00008900
009000     LABEL RECORDS ARE STANDARD                                   00009000
009100     BLOCK CONTAINS 0 RECORDS                                     00009100
009200     DATA RECORD IS STAFF-STAT-TRAN-RECORD.                       00009200
009300 01  STAFF-STAT-TRAN-RECORD.                                      00009300
009400     05  ST-USERNAME             PIC X(20).                       00009400
009500     05  ST-STAFF-STATUS         PIC X(08).                       00009500
009600     05  FILLER                  PIC X(04).                       00009600
009700 01  STAFF-STAT-TRAN-FLAT REDEFINES STAFF-STAT-TRAN-RECORD        00009700
009800                                 PIC X(32).                       00009800
009900                                                                  00009900
010000******************************************************************00010000
010100 WORKING-STORAGE SECTION.                                         00010100
010200******************************************************************00010200
010300 77  WS-ADD-READ-CNT             PIC 9(05)  COMP VALUE 0.         00010300
010400 77  WS-STAT-READ-CNT            PIC 9(05)  COMP VALUE 0.         00010400
010500*                                                                 00010500
010600 01  SYSTEM-DATE-AND-TIME.                                        00010600
010700     05  CURRENT-DATE.                                            00010700
010800         10  CURRENT-YEAR        PIC 9(2).                        00010800
010900         10  CURRENT-MONTH       PIC 9(2).                        00010900
011000         10  CURRENT-DAY         PIC 9(2).                        00011000
011100*                                                                 00011100
011200 01  WS-FILE-STATUSES.                                            00011200
011300     05  WS-STAFF-STATUS         PIC X(2)  VALUE SPACES.          00011300
011400     05  WS-ADDTRN-STATUS        PIC X(2)  VALUE SPACES.          00011400
011500     05  WS-STATRN-STATUS        PIC X(2)  VALUE SPACES.          00011500
011600*                                                                 00011600
011700 01  WS-SWITCHES.                                                 00011700
011800     05  WS-ADDTRN-EOF           PIC X     VALUE 'N'.             00011800
011900         88  ADDTRN-IS-EOF           VALUE 'Y'.                   00011900
012000     05  WS-STATRN-EOF           PIC X     VALUE 'N'.             00012000
012100         88  STATRN-IS-EOF           VALUE 'Y'.                   00012100
012200     05  WS-SLOT-FOUND-SW        PIC X     VALUE 'N'.             00012200
012300         88  WS-SLOT-FOUND           VALUE 'Y'.                   00012300
012400*                                                                 00012400
012500 01  WS-KEY-FIELDS.                                               00012500
012600     05  WS-STAFF-RELKEY         PIC 9(06)  COMP.                 00012600
012700     05  WS-PROBE-COUNT          PIC 9(05)  COMP.                 00012700
012800*                                                                 00012800
012900*        AN ALTERNATE NUMERIC VIEW OF THE USERNAME, USED AS       00012900
013000*        THE DIVIDEND FOR THE HASHING ROUTINE                     00013000
013100*                                                                 00013100
013200 01  WS-USERNAME-WORK.                                            00013200
013300     05  WS-USERNAME-CHARS       PIC X(20).                       00013300
013400     05  WS-USERNAME-BYTES REDEFINES WS-USERNAME-CHARS.           00013400
013500         10  WS-UN-BYTE OCCURS 20 TIMES                           00013500
013600                 PIC X(01).                                       00013600
013700*                                                                 00013700
013800*        ALPHABET TABLE -- USED BY 050-HASH-USERNAME TO TURN      00013800
013900*        THE FIRST LETTER OF THE USERNAME INTO A STARTING         00013900
014000*        RELATIVE RECORD NUMBER (A=1, B=20, C=39, ... )           00014000
014100*                                                                 00014100
014200 01  WS-ALPHA-TABLE.                                              00014200
014300     05  FILLER                  PIC X(26)                        00014300
014400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      00014400
014500 01  WS-ALPHA-TABLE-R REDEFINES WS-ALPHA-TABLE.                   00014500
014600     05  WS-ALPHA-CHAR OCCURS 26 TIMES                            00014600
014700             INDEXED BY WS-ALPHA-NDX                              00014700
014800             PIC X(01).                                           00014800
014900*                                                                 00014900
015000 01  WS-COUNTERS.                                                 00015000
015100     05  WS-ADD-WRITTEN-CNT      PIC 9(05)  COMP VALUE 0.         00015100
015200     05  WS-STAT-APPLIED-CNT     PIC 9(05)  COMP VALUE 0.         00015200
015300     05  WS-STAT-REJECT-CNT      PIC 9(05)  COMP VALUE 0.         00015300
015400     05  WS-COUNTERS-ALT REDEFINES WS-STAT-REJECT-CNT             00015400
015500                                 PIC X(02).                       00015500
015600*                                                                 00015600
015700 01  WS-SUBSCRIPTS.                                               00015700
015800     05  WS-IX                   PIC 9(02)  COMP.                 00015800
015900     05  WS-FIRST-CHAR           PIC X(01).                       00015900
016000                                                                  00016000
016100******************************************************************00016100
016200 PROCEDURE DIVISION.                                              00016200
016300******************************************************************00016300
016400 000-MAIN-LINE.                                                   00016400
016500     ACCEPT CURRENT-DATE FROM DATE.                               00016500
016600     DISPLAY 'FDSTFMNT STARTED DATE = ' CURRENT-MONTH '/'         00016600
016700             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00016700
016800                                                                  00016800
016900     PERFORM 100-APPLY-ADDS.                                      00016900
017000     PERFORM 200-APPLY-STATUS-CHANGES.                            00017000
017100     PERFORM 900-DISPLAY-STATISTICS.                              00017100
017200                                                                  00017200
017300     GOBACK.                                                      00017300
017400                                                                  00017400
017500******************************************************************00017500
017600*    100 SERIES -- STAFF-ADD-TRAN-FILE                            00017600
017700******************************************************************00017700
017800 100-APPLY-ADDS.                                                  00017800
017900     OPEN INPUT STAFF-ADD-TRAN-FILE.                              00017900
018000     OPEN I-O   STAFF-FILE.                                       00018000
018100     IF WS-ADDTRN-STATUS NOT = '00'                               00018100
018200         DISPLAY 'FDSTFMNT: NO STAFF-ADD TRANSACTIONS TODAY'      00018200
018300         MOVE 'Y' TO WS-ADDTRN-EOF                                00018300
018400     ELSE                                                         00018400
018500         PERFORM 110-READ-ADD-TRAN                                00018500
018600         PERFORM 120-ADD-NEW-STAFF                                00018600
018700             UNTIL ADDTRN-IS-EOF                                  00018700
018800     END-IF.                                                      00018800
018900     CLOSE STAFF-ADD-TRAN-FILE STAFF-FILE.                        00018900
019000                                                                  00019000
019100 110-READ-ADD-TRAN.                                               00019100
019200     READ STAFF-ADD-TRAN-FILE                                     00019200
019300         AT END MOVE 'Y' TO WS-ADDTRN-EOF.                        00019300
019400                                                                  00019400
019500 120-ADD-NEW-STAFF.                                               00019500
019600     ADD 1 TO WS-ADD-READ-CNT.                                    00019600
019700     MOVE XT-USERNAME TO WS-USERNAME-CHARS.                       00019700
019800     PERFORM 050-HASH-USERNAME.                                   00019800
019900     PERFORM 060-FIND-OPEN-SLOT.                                  00019900
020000     MOVE SPACES            TO STAFF-RECORD.                      00020000
020100     MOVE XT-USERNAME       TO SM-USERNAME.                       00020100
020200     MOVE XT-PASSWORD       TO SM-PASSWORD.                       00020200
020300     MOVE XT-FIRST-NAME     TO SM-FIRST-NAME.                     00020300
020400     MOVE XT-LAST-NAME      TO SM-LAST-NAME.                      00020400
020500     MOVE 'ACTIVE  '        TO SM-STAFF-STATUS.                   00020500
020600     WRITE STAFF-RECORD                                           00020600
020700         INVALID KEY                                              00020700
020800         DISPLAY 'FDSTFMNT: COULD NOT ADD STAFF ' XT-USERNAME.    00020800
020900     IF WS-STAFF-STATUS = '00'                                    00020900
021000         ADD 1 TO WS-ADD-WRITTEN-CNT                              00021000
021100     END-IF.                                                      00021100
021200     PERFORM 110-READ-ADD-TRAN.                                   00021200
021300                                                                  00021300
021400******************************************************************00021400
021500*    050-HASH-USERNAME -- CONVERTS THE FIRST LETTER OF THE        00021500
021600*    USERNAME TO A STARTING RELATIVE RECORD NUMBER USING THE      00021600
021700*    WS-ALPHA-TABLE POSITION (A=1, B=20, C=39, ... SPACED 19      00021700
021800*    SLOTS APART SO THE 26 STARTING POINTS ARE SPREAD ACROSS      00021800
021900*    THE 500-SLOT STAFF-FILE).  060-FIND-OPEN-SLOT THEN PROBES    00021900
022000*    FORWARD, WRAPPING AT THE END OF THE FILE, UNTIL AN UNUSED    00022000
022100*    RELATIVE RECORD IS REACHED.                                  00022100
022200******************************************************************00022200
022300 050-HASH-USERNAME.                                               00022300
022400     MOVE WS-USERNAME-CHARS (1:1) TO WS-FIRST-CHAR.               00022400
022500     SET WS-ALPHA-NDX TO 1.                                       00022500
022600     SEARCH WS-ALPHA-CHAR                                         00022600
022700         AT END SET WS-ALPHA-NDX TO 1                             00022700
022800         WHEN WS-ALPHA-CHAR (WS-ALPHA-NDX) = WS-FIRST-CHAR        00022800
022900             CONTINUE                                             00022900
023000     END-SEARCH.                                                  00023000
023100     SET WS-IX TO WS-ALPHA-NDX.                                   00023100
023200     COMPUTE WS-STAFF-RELKEY = (WS-IX - 1) * 19 + 1.              00023200
023300                                                                  00023300
023400 060-FIND-OPEN-SLOT.                                              00023400
023500     MOVE ZERO TO WS-PROBE-COUNT.                                 00023500
023600     MOVE 'N'  TO WS-SLOT-FOUND-SW.                               00023600
023700     PERFORM 065-PROBE-ONE-SLOT                                   00023700
023800         UNTIL WS-SLOT-FOUND OR WS-PROBE-COUNT > 500.             00023800
023900                                                                  00023900
024000 065-PROBE-ONE-SLOT.                                              00024000
024100     READ STAFF-FILE                                              00024100
024200         INVALID KEY                                              00024200
024300             MOVE 'Y' TO WS-SLOT-FOUND-SW                         00024300
024400     END-READ.                                                    00024400
024500     IF NOT WS-SLOT-FOUND                                         00024500
024600         ADD 1 TO WS-STAFF-RELKEY                                 00024600
024700         IF WS-STAFF-RELKEY > 500                                 00024700
024800             MOVE 1 TO WS-STAFF-RELKEY                            00024800
024900         END-IF                                                   00024900
025000         ADD 1 TO WS-PROBE-COUNT                                  00025000
025100     END-IF.                                                      00025100
025200                                                                  00025200
025300******************************************************************00025300
025400*    200 SERIES -- STAFF-STAT-TRAN-FILE                           00025400
025500******************************************************************00025500
025600 200-APPLY-STATUS-CHANGES.                                        00025600
025700     OPEN INPUT STAFF-STAT-TRAN-FILE.                             00025700
025800     OPEN I-O   STAFF-FILE.                                       00025800
025900     IF WS-STATRN-STATUS NOT = '00'                               00025900
026000         DISPLAY 'FDSTFMNT: NO STAFF-STATUS TRANSACTIONS TODAY'   00026000
026100         MOVE 'Y' TO WS-STATRN-EOF                                00026100
026200     ELSE                                                         00026200
026300         PERFORM 210-READ-STAT-TRAN                               00026300
026400         PERFORM 220-POST-STATUS-CHANGE                           00026400
026500                 THRU 220-POST-STATUS-CHANGE-EXIT                 00026500
026600             UNTIL STATRN-IS-EOF                                  00026600
026700     END-IF.                                                      00026700
026800     CLOSE STAFF-STAT-TRAN-FILE STAFF-FILE.                       00026800
026900                                                                  00026900
027000 210-READ-STAT-TRAN.                                              00027000
027100     READ STAFF-STAT-TRAN-FILE                                    00027100
027200         AT END MOVE 'Y' TO WS-STATRN-EOF.                        00027200
027300                                                                  00027300
027400 220-POST-STATUS-CHANGE.                                          00027400
027500     ADD 1 TO WS-STAT-READ-CNT.                                   00027500
027600     IF ST-STAFF-STATUS NOT = 'ACTIVE  ' AND                      00027600
027700        ST-STAFF-STATUS NOT = 'INACTIVE'                          00027700
027800         DISPLAY 'FDSTFMNT: INVALID STAFF-STATUS '                00027800
027900                 ST-STAFF-STATUS ' FOR ' ST-USERNAME              00027900
028000         ADD 1 TO WS-STAT-REJECT-CNT                              00028000
028100         GO TO 220-READ-NEXT-STAT                                 00028100
028200     END-IF.                                                      00028200
028300     PERFORM 230-LOCATE-STAFF-RECORD.                             00028300
028400     IF NOT WS-SLOT-FOUND                                         00028400
028500         DISPLAY 'FDSTFMNT: USERNAME NOT ON FILE '                00028500
028600                 ST-USERNAME                                      00028600
028700         ADD 1 TO WS-STAT-REJECT-CNT                              00028700
028800         GO TO 220-READ-NEXT-STAT                                 00028800
028900     END-IF.                                                      00028900
029000     MOVE ST-STAFF-STATUS TO SM-STAFF-STATUS.                     00029000
029100     REWRITE STAFF-RECORD                                         00029100
029200         INVALID KEY                                              00029200
029300         DISPLAY 'FDSTFMNT: STAFF-FILE REWRITE ERROR '            00029300
029400                 ST-USERNAME                                      00029400
029500     END-REWRITE.                                                 00029500
029600     ADD 1 TO WS-STAT-APPLIED-CNT.                                00029600
029700                                                                  00029700
029800 220-READ-NEXT-STAT.                                              00029800
029900     PERFORM 210-READ-STAT-TRAN.                                  00029900
030000                                                                  00030000
030100 220-POST-STATUS-CHANGE-EXIT.                                     00030100
030200     EXIT.                                                        00030200
030300                                                                  00030300
030400******************************************************************00030400
030500*    230-LOCATE-STAFF-RECORD -- REPLAYS THE SAME HASH/PROBE       00030500
030600*    SEQUENCE USED AT ADD TIME TO FIND THE USERNAME'S RECORD.     00030600
030700*    AN UNUSED SLOT REACHED BEFORE A MATCH MEANS THE USERNAME     00030700
030800*    WAS NEVER ADDED.                                             00030800
030900******************************************************************00030900
031000 230-LOCATE-STAFF-RECORD.                                         00031000
031100     MOVE ST-USERNAME TO WS-USERNAME-CHARS.                       00031100
031200     PERFORM 050-HASH-USERNAME.                                   00031200
031300     MOVE ZERO TO WS-PROBE-COUNT.                                 00031300
031400     MOVE 'N'  TO WS-SLOT-FOUND-SW.                               00031400
031500     PERFORM 235-PROBE-ONE-MATCH                                  00031500
031600         UNTIL WS-SLOT-FOUND OR WS-PROBE-COUNT > 500.             00031600
031700                                                                  00031700
031800 235-PROBE-ONE-MATCH.                                             00031800
031900     READ STAFF-FILE                                              00031900
032000         INVALID KEY                                              00032000
032100             MOVE 501 TO WS-PROBE-COUNT                           00032100
032200     END-READ.                                                    00032200
032300     IF WS-PROBE-COUNT < 501                                      00032300
032400         IF SM-USERNAME = ST-USERNAME                             00032400
032500             MOVE 'Y' TO WS-SLOT-FOUND-SW                         00032500
032600         ELSE                                                     00032600
032700             ADD 1 TO WS-STAFF-RELKEY                             00032700
032800             IF WS-STAFF-RELKEY > 500                             00032800
032900                 MOVE 1 TO WS-STAFF-RELKEY                        00032900
033000             END-IF                                               00033000
033100             ADD 1 TO WS-PROBE-COUNT                              00033100
033200         END-IF                                                   00033200
033300     END-IF.                                                      00033300
033400                                                                  00033400
033500******************************************************************00033500
033600*    900 SERIES -- STATISTICS                                     00033600
033700******************************************************************00033700
033800 900-DISPLAY-STATISTICS.                                          00033800
033900     DISPLAY 'FDSTFMNT STATISTICS ------------------------- '.    00033900
034000     DISPLAY '  STAFF-ADD READ . . . . . . ' WS-ADD-READ-CNT.     00034000
034100     DISPLAY '  STAFF ADDED. . . . . . . . ' WS-ADD-WRITTEN-CNT.  00034100
034200     DISPLAY '  STATUS-CHG READ. . . . . . ' WS-STAT-READ-CNT.    00034200
034300     DISPLAY '  STATUS-CHG APPLIED . . . . ' WS-STAT-APPLIED-CNT. 00034300
034400     DISPLAY '  STATUS-CHG REJECTED. . . . ' WS-STAT-REJECT-CNT.  00034400
034500                                                                  00034500
034600 END PROGRAM FDSTFMNT.                                            00034600
