000100******************************************************************00000100
000200* THE SYSTEMS GROUP -- INTERNAL USE ONLY                         *00000200
000300******************************************************************00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    FDRESMNT.                                         00000500
000600 AUTHOR.        M. ENGEL.                                         00000600
000700 INSTALLATION.  THE SYSTEMS GROUP.                                00000700
000800 DATE-WRITTEN.  09/08/90.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100******************************************************************00001100
001200*REMARKS.                                                        *00001200
001300*    RESTAURANT ROSTER MAINTENANCE FOR THE FRONTDASH ORDER        00001300
001400*    PROCESSING SYSTEM.                                           00001400
001500*                                                                 00001500
001600*    APPLIES, IN ORDER, THREE TRANSACTION STREAMS AGAINST THE     00001600
001700*    RESTAURANT-FILE:                                             00001700
001800*       1.  REGISTRATION-TRAN-FILE -- ADDS A NEW RESTAURANT,      00001800
001900*           APPROVAL-STATUS 'PENDING ', WITHDRAWAL-STATUS         00001900
002000*           'NONE    '.                                           00002000
002100*       2.  APPROVAL-TRAN-FILE     -- POSTS AN APPROVE/REJECT     00002100
002200*           DECISION AGAINST AN EXISTING RESTAURANT.              00002200
002300*       3.  WITHDRAWAL-TRAN-FILE   -- POSTS EITHER A WITHDRAWAL   00002300
002400*           REQUEST OR A WITHDRAWAL DECISION, DISTINGUISHED BY    00002400
002500*           WD-TRAN-TYPE.                                         00002500
002600*                                                                 00002600
002700*    THE RESTAURANT-FILE HAS NO NATIVE ALTERNATE KEY SUPPORT FOR  00002700
002800*    REST-NAME, SO THIS PROGRAM KEYS IT BY THE RELATIVE-RECORD-   00002800
002900*    NUMBER HASHING ROUTINE IN 050-HASH-REST-NAME.  COLLISIONS    00002900
003000*    ARE RESOLVED BY LINEAR PROBING FORWARD THROUGH THE FILE,     00003000
003100*    THE SAME TECHNIQUE STFMNT/DRVMNT USE AGAINST THEIR OWN       00003100
003200*    RELATIVE MASTERS.                                            00003200
003300******************************************************************00003300
003400*                 C H A N G E   L O G                            *00003400
003500******************************************************************00003500
003600*  DATE     BY    REQUEST    DESCRIPTION                         *00003600
003700*  -------- ----  ---------  -------------------------------     *00003700
003800*  09/08/90  ME   REG-0110   ORIGINAL PROGRAM -- REGISTRATION     00003800
003900*                            AND APPROVAL ONLY.                   00003900
004000*  04/17/92  ME   REG-0188   ADDED WITHDRAWAL-TRAN-FILE PASS.     00004000
004100*  02/25/97  RFK  REG-0341   REST-KEY TABLE ENLARGED TO 500       00004100
004200*                            ENTRIES -- 200 WAS NO LONGER ENOUGH. 00004200
004300*  01/11/99  RFK  Y2K-0098   NO DATE FIELDS IN THIS PROGRAM --    00004300
004400*                            NOTHING TO CONVERT FOR Y2K.          00004400
004500*  09/23/01  RFK  REG-0398   REVIEWED APPROVAL/WITHDRAWAL DECISION00004500
004600*                            EDITS PER STATE LICENSING AUDIT -- NO00004600
004700*                            CHANGE REQUIRED.                     00004700
004800*  04/02/04  DS   PERF-0512  REPLACED THE SORT-BUILT KEY TABLE    00004800
004900*                            WITH A HASH/PROBE LOOKUP DIRECTLY    00004900
005000*                            AGAINST RESTAURANT-FILE -- DROPS THE 00005000
005100*                            PER-PASS SORT STEP AND THE SYSSRT01  00005100
005200*                            WORK FILE.  SAME TECHNIQUE AS        00005200
005300*                            STFMNT/DRVMNT.                       00005300
005400******************************************************************00005400
005500                                                                  00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER.  IBM-370.                                       00005800
005900 OBJECT-COMPUTER.  IBM-370.                                       00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM                                           00006100
006200     CLASS NUMERIC-KEY IS '0' THRU '9'                            00006200
006300     UPSI-0 ON STATUS IS RERUN-REQUESTED                          00006300
006400            OFF STATUS IS NORMAL-RUN-REQUESTED.                   00006400
006500                                                                  00006500
006600 INPUT-OUTPUT SECTION.                                            00006600
006700 FILE-CONTROL.                                                    00006700
006800                                                                  00006800
006900     SELECT RESTAURANT-FILE    ASSIGN TO RESTMST                  00006900
007000            ORGANIZATION IS RELATIVE                              00007000
007100            ACCESS MODE  IS DYNAMIC                               00007100
007200            RELATIVE KEY IS WS-REST-RELKEY                        00007200
007300            FILE STATUS  IS WS-REST-STATUS.                       00007300
007400                                                                  00007400
007500     SELECT REGISTRATION-TRAN-FILE ASSIGN TO RESREGTN             00007500
007600            ACCESS MODE IS SEQUENTIAL                             00007600
007700            FILE STATUS IS WS-REGTRN-STATUS.                      00007700
007800                                                                  00007800
007900     SELECT APPROVAL-TRAN-FILE ASSIGN TO RESAPRTN                 00007900
008000            ACCESS MODE IS SEQUENTIAL                             00008000
008100            FILE STATUS IS WS-APRTRN-STATUS.                      00008100
008200                                                                  00008200
008300     SELECT WITHDRAWAL-TRAN-FILE ASSIGN TO RESWDRTN               00008300
008400            ACCESS MODE IS SEQUENTIAL                             00008400
008500            FILE STATUS IS WS-WDRTRN-STATUS.                      00008500
008600                                                                  00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900                                                                  00008900
009000 FD  RESTAURANT-FILE                                              00009000
009100     RECORDING MODE IS F                                          00009100
009200     LABEL RECORDS ARE STANDARD                                   00009200
009300     BLOCK CONTAINS 0 RECORDS                                     00009300
009400     DATA RECORD IS RESTAURANT-RECORD.                            00009400
009500     COPY FDRESMS.                                                00009500
009600                                                                  00009600
009700 FD  REGISTRATION-TRAN-FILE                                       00009700
009800     RECORDING MODE IS F                                          00009800
009900     LABEL RECORDS ARE STANDARD                                   00009900
010000     BLOCK CONTAINS 0 RECORDS                                     00010000
010100     DATA RECORD IS REGISTRATION-TRAN-RECORD.                     00010100
010200 01  REGISTRATION-TRAN-RECORD.                                    00010200
010300     05  RT-REST-NAME            PIC X(40).                       00010300
010400     05  RT-STREET-1             PIC X(40).                       00010400
010500     05  RT-STREET-2             PIC X(40).                       00010500
010600     05  RT-CITY                 PIC X(25).                       00010600
010700     05  RT-STATE                PIC X(02).                       00010700
010800     05  RT-ZIP                  PIC X(10).                       00010800
010900     05  RT-CONTACT-NAME         PIC X(40).                       00010900
011000     05  RT-CONTACT-EMAIL        PIC X(50).                       00011000
011100     05  RT-CONTACT-PHONE        PIC X(15).                       00011100
011200                                                                  00011200
011300 FD  APPROVAL-TRAN-FILE                                           00011300
011400     RECORDING MODE IS F                                          00011400
011500     LABEL RECORDS ARE STANDARD                                   00011500
011600     BLOCK CONTAINS 0 RECORDS                                     00011600
011700     DATA RECORD IS APPROVAL-TRAN-RECORD.                         00011700
011800 01  APPROVAL-TRAN-RECORD.                                        00011800
011900     05  AT-REST-NAME            PIC X(40).                       00011900
012000     05  AT-DECISION             PIC X(08).                       00012000
012100     05  FILLER                  PIC X(12).                       00012100
012200                                                                  00012200
012300 FD  WITHDRAWAL-TRAN-FILE                                         00012300
012400     RECORDING MODE IS F                                          00012400
012500     LABEL RECORDS ARE STANDARD                                   00012500
012600     BLOCK CONTAINS 0 RECORDS                                     00012600
012700     DATA RECORD IS WITHDRAWAL-TRAN-RECORD.                       00012700
012800 01  WITHDRAWAL-TRAN-RECORD.                                      00012800
012900     05  WD-REST-NAME            PIC X(40).                       00012900
013000     05  WD-TRAN-TYPE            PIC X(01).                       00013000
013100         88  WD-IS-REQUEST           VALUE 'R'.                   00013100
013200         88  WD-IS-DECISION          VALUE 'D'.                   00013200
013300     05  WD-DECISION             PIC X(08).                       00013300
013400     05  FILLER                  PIC X(11).                       00013400
013500 01  WITHDRAWAL-TRAN-FLAT REDEFINES WITHDRAWAL-TRAN-RECORD        00013500
013600                                 PIC X(60).                       00013600
013700                                                                  00013700
013800******************************************************************00013800
013900 WORKING-STORAGE SECTION.                                         00013900
014000******************************************************************00014000
014100 77  WS-REG-READ-CNT             PIC 9(05)  COMP VALUE 0.         00014100
014200 77  WS-APR-READ-CNT             PIC 9(05)  COMP VALUE 0.         00014200
014300*                                                                 00014300
014400 01  SYSTEM-DATE-AND-TIME.                                        00014400
014500     05  CURRENT-DATE.                                            00014500
014600         10  CURRENT-YEAR        PIC 9(2).                        00014600
014700         10  CURRENT-MONTH       PIC 9(2).                        00014700
014800         10  CURRENT-DAY         PIC 9(2).                        00014800
014900*                                                                 00014900
015000 01  WS-FILE-STATUSES.                                            00015000
015100     05  WS-REST-STATUS          PIC X(2)  VALUE SPACES.          00015100
015200     05  WS-REGTRN-STATUS        PIC X(2)  VALUE SPACES.          00015200
015300     05  WS-APRTRN-STATUS        PIC X(2)  VALUE SPACES.          00015300
015400     05  WS-WDRTRN-STATUS        PIC X(2)  VALUE SPACES.          00015400
015500*                                                                 00015500
015600 01  WS-SWITCHES.                                                 00015600
015700     05  WS-REGTRN-EOF           PIC X     VALUE 'N'.             00015700
015800         88  REGTRN-IS-EOF           VALUE 'Y'.                   00015800
015900     05  WS-APRTRN-EOF           PIC X     VALUE 'N'.             00015900
016000         88  APRTRN-IS-EOF           VALUE 'Y'.                   00016000
016100     05  WS-WDRTRN-EOF           PIC X     VALUE 'N'.             00016100
016200         88  WDRTRN-IS-EOF           VALUE 'Y'.                   00016200
016300     05  WS-SLOT-FOUND-SW        PIC X     VALUE 'N'.             00016300
016400         88  WS-SLOT-FOUND           VALUE 'Y'.                   00016400
016500*                                                                 00016500
016600 01  WS-KEY-FIELDS.                                               00016600
016700     05  WS-REST-RELKEY          PIC 9(06)  COMP.                 00016700
016800     05  WS-PROBE-COUNT          PIC 9(05)  COMP.                 00016800
016900*                                                                 00016900
017000*        AN ALTERNATE NUMERIC VIEW OF THE REST-NAME, USED AS      00017000
017100*        THE DIVIDEND FOR THE HASHING ROUTINE                     00017100
017200*                                                                 00017200
017300 01  WS-REST-NAME-WORK.                                           00017300
017400     05  WS-REST-NAME-CHARS      PIC X(40).                       00017400
017500     05  WS-REST-NAME-BYTES REDEFINES WS-REST-NAME-CHARS.         00017500
017600         10  WS-RN-BYTE OCCURS 40 TIMES                           00017600
017700                 PIC X(01).                                       00017700
017800*                                                                 00017800
017900*        ALPHABET TABLE -- USED BY 050-HASH-REST-NAME TO TURN     00017900
018000*        THE FIRST LETTER OF THE REST-NAME INTO A STARTING        00018000
018100*        RELATIVE RECORD NUMBER (A=1, B=20, C=39, ... )           00018100
018200*                                                                 00018200
018300 01  WS-ALPHA-TABLE.                                              00018300
018400     05  FILLER                  PIC X(26)                        00018400
018500         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      00018500
018600 01  WS-ALPHA-TABLE-R REDEFINES WS-ALPHA-TABLE.                   00018600
018700     05  WS-ALPHA-CHAR OCCURS 26 TIMES                            00018700
018800             INDEXED BY WS-ALPHA-NDX                              00018800
018900             PIC X(01).                                           00018900
019000*                                                                 00019000
019100 01  WS-COUNTERS.                                                 00019100
019200     05  WS-REG-ADDED-CNT        PIC 9(05)  COMP VALUE 0.         00019200
019300     05  WS-APR-APPLIED-CNT      PIC 9(05)  COMP VALUE 0.         00019300
019400     05  WS-APR-REJECT-CNT       PIC 9(05)  COMP VALUE 0.         00019400
019500     05  WS-WDR-READ-CNT         PIC 9(05)  COMP VALUE 0.         00019500
019600     05  WS-WDR-APPLIED-CNT      PIC 9(05)  COMP VALUE 0.         00019600
019700     05  WS-WDR-REJECT-CNT       PIC 9(05)  COMP VALUE 0.         00019700
019800     05  WS-COUNTERS-ALT REDEFINES WS-WDR-REJECT-CNT              00019800
019900                                 PIC X(02).                       00019900
020000*                                                                 00020000
020100 01  WS-SUBSCRIPTS.                                               00020100
020200     05  WS-IX                   PIC 9(02)  COMP.                 00020200
020300     05  WS-FIRST-CHAR           PIC X(01).                       00020300
020400                                                                  00020400
020500******************************************************************00020500
020600 PROCEDURE DIVISION.                                              00020600
020700******************************************************************00020700
020800 000-MAIN-LINE.                                                   00020800
020900     ACCEPT CURRENT-DATE FROM DATE.                               00020900
021000     DISPLAY 'FDRESMNT STARTED DATE = ' CURRENT-MONTH '/'         00021000
021100             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00021100
021200                                                                  00021200
021300     PERFORM 100-APPLY-REGISTRATIONS.                             00021300
021400     PERFORM 200-APPLY-APPROVALS.                                 00021400
021500     PERFORM 300-APPLY-WITHDRAWALS.                               00021500
021600     PERFORM 900-DISPLAY-STATISTICS.                              00021600
021700                                                                  00021700
021800     GOBACK.                                                      00021800
021900                                                                  00021900
022000******************************************************************00022000
022100*    100 SERIES -- REGISTRATION-TRAN-FILE                         00022100
022200******************************************************************00022200
022300 100-APPLY-REGISTRATIONS.                                         00022300
022400     OPEN INPUT REGISTRATION-TRAN-FILE.                           00022400
022500     OPEN I-O   RESTAURANT-FILE.                                  00022500
022600     IF WS-REGTRN-STATUS NOT = '00'                               00022600
022700         DISPLAY 'FDRESMNT: NO REGISTRATION TRANSACTIONS TODAY'   00022700
022800         MOVE 'Y' TO WS-REGTRN-EOF                                00022800
022900     ELSE                                                         00022900
023000         PERFORM 110-READ-REGISTRATION-TRAN                       00023000
023100         PERFORM 120-ADD-NEW-RESTAURANT                           00023100
023200             UNTIL REGTRN-IS-EOF                                  00023200
023300     END-IF.                                                      00023300
023400     CLOSE REGISTRATION-TRAN-FILE RESTAURANT-FILE.                00023400
023500                                                                  00023500
023600 110-READ-REGISTRATION-TRAN.                                      00023600
023700     READ REGISTRATION-TRAN-FILE                                  00023700
023800         AT END MOVE 'Y' TO WS-REGTRN-EOF.                        00023800
023900                                                                  00023900
024000 120-ADD-NEW-RESTAURANT.                                          00024000
024100     ADD 1 TO WS-REG-READ-CNT.                                    00024100
024200     MOVE RT-REST-NAME      TO WS-REST-NAME-CHARS.                00024200
024300     PERFORM 050-HASH-REST-NAME.                                  00024300
024400     PERFORM 060-FIND-OPEN-SLOT.                                  00024400
024500     MOVE SPACES            TO RESTAURANT-RECORD.                 00024500
024600     MOVE RT-REST-NAME      TO RM-REST-NAME.                      00024600
024700     MOVE RT-STREET-1       TO RM-STREET-1.                       00024700
024800     MOVE RT-STREET-2       TO RM-STREET-2.                       00024800
024900     MOVE RT-CITY           TO RM-CITY.                           00024900
025000     MOVE RT-STATE          TO RM-STATE.                          00025000
025100     MOVE RT-ZIP            TO RM-ZIP.                            00025100
025200     MOVE RT-CONTACT-NAME   TO RM-CONTACT-NAME.                   00025200
025300     MOVE RT-CONTACT-EMAIL  TO RM-CONTACT-EMAIL.                  00025300
025400     MOVE RT-CONTACT-PHONE  TO RM-CONTACT-PHONE.                  00025400
025500     MOVE 'PENDING '        TO RM-APPROVAL-STATUS.                00025500
025600     MOVE 'NONE    '        TO RM-WITHDRAWAL-STATUS.              00025600
025700     WRITE RESTAURANT-RECORD                                      00025700
025800         INVALID KEY                                              00025800
025900         DISPLAY 'FDRESMNT: COULD NOT ADD RESTAURANT '            00025900
026000                 RT-REST-NAME.                                    00026000
026100     IF WS-REST-STATUS = '00'                                     00026100
026200         ADD 1 TO WS-REG-ADDED-CNT                                00026200
026300     END-IF.                                                      00026300
026400     PERFORM 110-READ-REGISTRATION-TRAN.                          00026400
026500                                                                  00026500
026600******************************************************************00026600
026700*    050-HASH-REST-NAME -- CONVERTS THE FIRST LETTER OF THE       00026700
026800*    REST-NAME TO A STARTING RELATIVE RECORD NUMBER USING THE     00026800
026900*    WS-ALPHA-TABLE POSITION (A=1, B=20, C=39, ... SPACED 19      00026900
027000*    SLOTS APART SO THE 26 STARTING POINTS ARE SPREAD ACROSS      00027000
027100*    THE 500-SLOT RESTAURANT-FILE).  060-FIND-OPEN-SLOT THEN      00027100
027200*    PROBES FORWARD, WRAPPING AT THE END OF THE FILE, UNTIL AN    00027200
027300*    UNUSED RELATIVE RECORD IS REACHED.                           00027300
027400******************************************************************00027400
027500 050-HASH-REST-NAME.                                              00027500
027600     MOVE WS-REST-NAME-CHARS (1:1) TO WS-FIRST-CHAR.              00027600
027700     SET WS-ALPHA-NDX TO 1.                                       00027700
027800     SEARCH WS-ALPHA-CHAR                                         00027800
027900         AT END SET WS-ALPHA-NDX TO 1                             00027900
028000         WHEN WS-ALPHA-CHAR (WS-ALPHA-NDX) = WS-FIRST-CHAR        00028000
028100             CONTINUE                                             00028100
028200     END-SEARCH.                                                  00028200
028300     SET WS-IX TO WS-ALPHA-NDX.                                   00028300
028400     COMPUTE WS-REST-RELKEY = (WS-IX - 1) * 19 + 1.               00028400
028500                                                                  00028500
028600 060-FIND-OPEN-SLOT.                                              00028600
028700     MOVE ZERO TO WS-PROBE-COUNT.                                 00028700
028800     MOVE 'N'  TO WS-SLOT-FOUND-SW.                               00028800
028900     PERFORM 065-PROBE-ONE-SLOT                                   00028900
029000         UNTIL WS-SLOT-FOUND OR WS-PROBE-COUNT > 500.             00029000
029100                                                                  00029100
029200 065-PROBE-ONE-SLOT.                                              00029200
029300     READ RESTAURANT-FILE                                         00029300
029400         INVALID KEY                                              00029400
029500             MOVE 'Y' TO WS-SLOT-FOUND-SW                         00029500
029600     END-READ.                                                    00029600
029700     IF NOT WS-SLOT-FOUND                                         00029700
029800         ADD 1 TO WS-REST-RELKEY                                  00029800
029900         IF WS-REST-RELKEY > 500                                  00029900
030000             MOVE 1 TO WS-REST-RELKEY                             00030000
030100         END-IF                                                   00030100
030200         ADD 1 TO WS-PROBE-COUNT                                  00030200
030300     END-IF.                                                      00030300
030400                                                                  00030400
030500******************************************************************00030500
030600*    200 SERIES -- APPROVAL-TRAN-FILE                             00030600
030700******************************************************************00030700
030800 200-APPLY-APPROVALS.                                             00030800
030900     OPEN INPUT APPROVAL-TRAN-FILE.                               00030900
031000     OPEN I-O   RESTAURANT-FILE.                                  00031000
031100     IF WS-APRTRN-STATUS NOT = '00'                               00031100
031200         DISPLAY 'FDRESMNT: NO APPROVAL TRANSACTIONS TODAY'       00031200
031300         MOVE 'Y' TO WS-APRTRN-EOF                                00031300
031400     ELSE                                                         00031400
031500         PERFORM 210-READ-APPROVAL-TRAN                           00031500
031600         PERFORM 220-POST-APPROVAL-DECISION                       00031600
031700                 THRU 220-POST-APPROVAL-DECISION-EXIT             00031700
031800             UNTIL APRTRN-IS-EOF                                  00031800
031900     END-IF.                                                      00031900
032000     CLOSE APPROVAL-TRAN-FILE RESTAURANT-FILE.                    00032000
032100                                                                  00032100
032200 210-READ-APPROVAL-TRAN.                                          00032200
032300     READ APPROVAL-TRAN-FILE                                      00032300
032400         AT END MOVE 'Y' TO WS-APRTRN-EOF.                        00032400
032500                                                                  00032500
032600 220-POST-APPROVAL-DECISION.                                      00032600
032700     ADD 1 TO WS-APR-READ-CNT.                                    00032700
032800     IF AT-DECISION NOT = 'APPROVED' AND AT-DECISION NOT = 'REJECT00032800
032900         DISPLAY 'FDRESMNT: INVALID APPROVAL DECISION '           00032900
033000                 AT-DECISION ' FOR ' AT-REST-NAME                 00033000
033100         ADD 1 TO WS-APR-REJECT-CNT                               00033100
033200         GO TO 220-READ-NEXT-APPROVAL                             00033200
033300     END-IF.                                                      00033300
033400     MOVE AT-REST-NAME TO WS-REST-NAME-CHARS.                     00033400
033500     PERFORM 230-LOCATE-RESTAURANT-RECORD.                        00033500
033600     IF NOT WS-SLOT-FOUND                                         00033600
033700         DISPLAY 'FDRESMNT: RESTAURANT NOT ON FILE '              00033700
033800                 AT-REST-NAME                                     00033800
033900         ADD 1 TO WS-APR-REJECT-CNT                               00033900
034000         GO TO 220-READ-NEXT-APPROVAL                             00034000
034100     END-IF.                                                      00034100
034200     MOVE AT-DECISION TO RM-APPROVAL-STATUS.                      00034200
034300     REWRITE RESTAURANT-RECORD                                    00034300
034400         INVALID KEY                                              00034400
034500         DISPLAY 'FDRESMNT: REST-FILE REWRITE ERROR '             00034500
034600                 AT-REST-NAME                                     00034600
034700     END-REWRITE.                                                 00034700
034800     ADD 1 TO WS-APR-APPLIED-CNT.                                 00034800
034900                                                                  00034900
035000 220-READ-NEXT-APPROVAL.                                          00035000
035100     PERFORM 210-READ-APPROVAL-TRAN.                              00035100
035200                                                                  00035200
035300 220-POST-APPROVAL-DECISION-EXIT.                                 00035300
035400     EXIT.                                                        00035400
035500                                                                  00035500
035600******************************************************************00035600
035700*    230-LOCATE-RESTAURANT-RECORD -- REPLAYS THE SAME HASH/PROBE  00035700
035800*    SEQUENCE USED AT REGISTRATION TIME TO FIND THE REST-NAME'S   00035800
035900*    RECORD.  AN UNUSED SLOT REACHED BEFORE A MATCH MEANS THE     00035900
036000*    RESTAURANT WAS NEVER REGISTERED.                             00036000
036100******************************************************************00036100
036200 230-LOCATE-RESTAURANT-RECORD.                                    00036200
036300     PERFORM 050-HASH-REST-NAME.                                  00036300
036400     MOVE ZERO TO WS-PROBE-COUNT.                                 00036400
036500     MOVE 'N'  TO WS-SLOT-FOUND-SW.                               00036500
036600     PERFORM 235-PROBE-ONE-MATCH                                  00036600
036700         UNTIL WS-SLOT-FOUND OR WS-PROBE-COUNT > 500.             00036700
036800                                                                  00036800
036900 235-PROBE-ONE-MATCH.                                             00036900
037000     READ RESTAURANT-FILE                                         00037000
037100         INVALID KEY                                              00037100
037200             MOVE 501 TO WS-PROBE-COUNT                           00037200
037300     END-READ.                                                    00037300
037400     IF WS-PROBE-COUNT < 501                                      00037400
037500         IF RM-REST-NAME = WS-REST-NAME-CHARS                     00037500
037600             MOVE 'Y' TO WS-SLOT-FOUND-SW                         00037600
037700         ELSE                                                     00037700
037800             ADD 1 TO WS-REST-RELKEY                              00037800
037900             IF WS-REST-RELKEY > 500                              00037900
038000                 MOVE 1 TO WS-REST-RELKEY                         00038000
038100             END-IF                                               00038100
038200             ADD 1 TO WS-PROBE-COUNT                              00038200
038300         END-IF                                                   00038300
038400     END-IF.                                                      00038400
038500                                                                  00038500
038600******************************************************************00038600
038700*    300 SERIES -- WITHDRAWAL-TRAN-FILE                           00038700
038800******************************************************************00038800
038900 300-APPLY-WITHDRAWALS.                                           00038900
039000     OPEN INPUT WITHDRAWAL-TRAN-FILE.                             00039000
039100     OPEN I-O   RESTAURANT-FILE.                                  00039100
039200     IF WS-WDRTRN-STATUS NOT = '00'                               00039200
039300         DISPLAY 'FDRESMNT: NO WITHDRAWAL TRANSACTIONS TODAY'     00039300
039400         MOVE 'Y' TO WS-WDRTRN-EOF                                00039400
039500     ELSE                                                         00039500
039600         PERFORM 310-READ-WITHDRAWAL-TRAN                         00039600
039700         PERFORM 320-POST-WITHDRAWAL-TRAN                         00039700
039800             UNTIL WDRTRN-IS-EOF                                  00039800
039900     END-IF.                                                      00039900
040000     CLOSE WITHDRAWAL-TRAN-FILE RESTAURANT-FILE.                  00040000
040100                                                                  00040100
040200 310-READ-WITHDRAWAL-TRAN.                                        00040200
040300     READ WITHDRAWAL-TRAN-FILE                                    00040300
040400         AT END MOVE 'Y' TO WS-WDRTRN-EOF.                        00040400
040500                                                                  00040500
040600 320-POST-WITHDRAWAL-TRAN.                                        00040600
040700     ADD 1 TO WS-WDR-READ-CNT.                                    00040700
040800     MOVE WD-REST-NAME TO WS-REST-NAME-CHARS.                     00040800
040900     PERFORM 230-LOCATE-RESTAURANT-RECORD.                        00040900
041000     IF WS-SLOT-FOUND                                             00041000
041100         IF WD-IS-REQUEST                                         00041100
041200             PERFORM 330-POST-WITHDRAWAL-REQUEST                  00041200
041300         ELSE                                                     00041300
041400             IF WD-DECISION NOT = 'APPROVED' AND                  00041400
041500                WD-DECISION NOT = 'DENIED'                        00041500
041600                 DISPLAY 'FDRESMNT: INVALID WITHDRAWAL DECISION ' 00041600
041700                         WD-DECISION ' FOR ' WD-REST-NAME         00041700
041800                 ADD 1 TO WS-WDR-REJECT-CNT                       00041800
041900             ELSE                                                 00041900
042000                 PERFORM 340-POST-WITHDRAWAL-DECISION             00042000
042100             END-IF                                               00042100
042200         END-IF                                                   00042200
042300     ELSE                                                         00042300
042400         DISPLAY 'FDRESMNT: RESTAURANT NOT ON FILE '              00042400
042500                 WD-REST-NAME                                     00042500
042600         ADD 1 TO WS-WDR-REJECT-CNT                               00042600
042700     END-IF.                                                      00042700
042800     PERFORM 310-READ-WITHDRAWAL-TRAN.                            00042800
042900                                                                  00042900
043000 330-POST-WITHDRAWAL-REQUEST.                                     00043000
043100     MOVE 'REQSTED ' TO RM-WITHDRAWAL-STATUS.                     00043100
043200     REWRITE RESTAURANT-RECORD                                    00043200
043300         INVALID KEY                                              00043300
043400         DISPLAY 'FDRESMNT: REST-FILE REWRITE ERROR '             00043400
043500                 WD-REST-NAME                                     00043500
043600     END-REWRITE.                                                 00043600
043700     ADD 1 TO WS-WDR-APPLIED-CNT.                                 00043700
043800                                                                  00043800
043900 340-POST-WITHDRAWAL-DECISION.                                    00043900
044000     MOVE WD-DECISION TO RM-WITHDRAWAL-STATUS.                    00044000
044100     REWRITE RESTAURANT-RECORD                                    00044100
044200         INVALID KEY                                              00044200
044300         DISPLAY 'FDRESMNT: REST-FILE REWRITE ERROR '             00044300
044400                 WD-REST-NAME                                     00044400
044500     END-REWRITE.                                                 00044500
044600     ADD 1 TO WS-WDR-APPLIED-CNT.                                 00044600
044700                                                                  00044700
044800******************************************************************00044800
044900*    900 SERIES -- STATISTICS                                     00044900
045000******************************************************************00045000
045100 900-DISPLAY-STATISTICS.                                          00045100
045200     DISPLAY 'FDRESMNT STATISTICS -------------------------- '.   00045200
045300     DISPLAY '  REGISTRATIONS READ. . . . . ' WS-REG-READ-CNT.    00045300
045400     DISPLAY '  RESTAURANTS ADDED. . . . . . ' WS-REG-ADDED-CNT.  00045400
045500     DISPLAY '  APPROVALS READ . . . . . . . ' WS-APR-READ-CNT.   00045500
045600     DISPLAY '  APPROVALS APPLIED. . . . . . ' WS-APR-APPLIED-CNT.00045600
045700     DISPLAY '  APPROVALS REJECTED . . . . . ' WS-APR-REJECT-CNT. 00045700
045800     DISPLAY '  WITHDRAWALS READ . . . . . . ' WS-WDR-READ-CNT.   00045800
045900     DISPLAY '  WITHDRAWALS APPLIED. . . . . ' WS-WDR-APPLIED-CNT.00045900
046000     DISPLAY '  WITHDRAWALS REJECTED. . . . ' WS-WDR-REJECT-CNT.  00046000
046100                                                                  00046100
046200 END PROGRAM FDRESMNT.                                            00046200
