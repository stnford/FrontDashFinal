000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME:  FDORDHD                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME:  ORDER HEADER MASTER RECORD LAYOUT         *00000500
000600*                      FRONTDASH ORDER PROCESSING SYSTEM         *00000600
000700*                                                                *00000700
000800*   INSTALLATION.   THE SYSTEMS GROUP.                           *00000800
000900*   WRITTEN BY.     D. STOUT.                                    *00000900
001000*   DATE WRITTEN.   03/14/91.                                    *00001000
001100*                                                                *00001100
001200*   THIS MEMBER DESCRIBES THE MASTER RECORD FOR THE ORDER        *00001200
001300*   HEADER FILE (ORDER-HEADER-FILE).  ONE RECORD EXISTS PER      *00001300
001400*   ORDER.  THE FILE IS ORGANIZED RELATIVE, WITH THE RELATIVE    *00001400
001500*   RECORD NUMBER SERVING AS A STAND-IN FOR AN INDEXED           *00001500
001600*   ORDER-NUMBER KEY -- THIS SHOP HAS NO ISAM/KSDS HANDLER       *00001600
001700*   AVAILABLE FOR THE ORDER FILES.                                00001700
001800*                                                                *00001800
001900*   COPIED BY....   FDORDTOT (WRITES NEW HEADERS, POSTS TOTALS)  *00001900
002000*                   FDORDUPD (POSTS DRIVER-ASSIGN/DELIVERY)      *00002000
002100*                                                                *00002100
002200******************************************************************00002200
002300*                 C H A N G E   L O G                            *00002300
002400******************************************************************00002400
002500*  DATE     BY    REQUEST    DESCRIPTION                         *00002500
002600*  -------- ----  ---------  -------------------------------     *00002600
002700*  03/14/91  DS   INI-0401   ORIGINAL LAYOUT.                     00002700
002800*  11/02/92  DS   INI-0477   ADDED DELIVERY-DATE/TIME FIELDS      00002800
002900*                            FOR DELIVERY-COMPLETE TRANSACTIONS.  00002900
003000*  07/19/94  MKE  INI-0612   WIDENED DRIVER-NAME FROM X(20) TO    00003000
003100*                            X(30) -- TOO MANY TRUNCATED NAMES    00003100
003200*                            ON THE DISPATCH REPORT.              00003200
003300*  01/06/99  RFK  Y2K-0098   CONFIRMED ORDER-DATE/DELIVERY-DATE   00003300
003400*                            ALREADY CARRY A 4-DIGIT CENTURY --   00003400
003500*                            NO CONVERSION REQUIRED FOR Y2K.      00003500
003600*  02/11/02  MKE  INI-0650   REVIEWED ORDER-STATUS VALUE LIST     00003600
003700*                            FOR ANNUAL AUDIT -- NO CHANGE        00003700
003800*                            REQUIRED.                            00003800
003900******************************************************************00003900
004000 01  ORDER-HEADER-RECORD.                                         00004000
004100*                                                                 00004100
004200*        ORDER IDENTIFICATION AND RESTAURANT                      00004200
004300*                                                                 00004300
004400     05  OH-ORDER-NUMBER         PIC 9(06).                       00004400
004500     05  OH-REST-NAME            PIC X(40).                       00004500
004600*                                                                 00004600
004700*        ORDER DATE/TIME -- PLACED                                00004700
004800*                                                                 00004800
004900     05  OH-ORDER-DATE           PIC 9(08).                       00004900
005000     05  OH-ORDER-DATE-R REDEFINES OH-ORDER-DATE.                 00005000
005100         10  OH-ORD-DT-CC        PIC 9(02).                       00005100
005200         10  OH-ORD-DT-YY        PIC 9(02).                       00005200
005300         10  OH-ORD-DT-MM        PIC 9(02).                       00005300
005400         10  OH-ORD-DT-DD        PIC 9(02).                       00005400
005500     05  OH-ORDER-TIME           PIC 9(06).                       00005500
005600*                                                                 00005600
005700*        MONEY FIELDS -- COMP-3, 2 DECIMAL PLACES, ROUNDED        00005700
005800*                                                                 00005800
005900     05  OH-SUBTOTAL-AMOUNT      PIC S9(07)V99 COMP-3.            00005900
006000     05  OH-TIP-AMOUNT           PIC S9(05)V99 COMP-3.            00006000
006100     05  OH-ORDER-TOTAL          PIC S9(07)V99 COMP-3.            00006100
006200     05  OH-MONEY-ALT REDEFINES OH-SUBTOTAL-AMOUNT                00006200
006300                                 PIC X(05).                       00006300
006400*                                                                 00006400
006500*        ORDER STATUS                                             00006500
006600*                                                                 00006600
006700     05  OH-ORDER-STATUS         PIC X(12).                       00006700
006800         88  OH-STATUS-IN-PROGRESS   VALUE 'In Progress '.        00006800
006900         88  OH-STATUS-ASSIGNED      VALUE 'Assigned    '.        00006900
007000         88  OH-STATUS-DELIVERED     VALUE 'Delivered   '.        00007000
007100*                                                                 00007100
007200*        DISPATCH -- DRIVER ASSIGNMENT AND DELIVERY               00007200
007300*                                                                 00007300
007400     05  OH-DRIVER-NAME          PIC X(30).                       00007400
007500     05  OH-DELIVERY-DATE        PIC 9(08).                       00007500
007600     05  OH-DELIVERY-DATE-R REDEFINES OH-DELIVERY-DATE.           00007600
007700         10  OH-DLV-DT-CC        PIC 9(02).                       00007700
007800         10  OH-DLV-DT-YY        PIC 9(02).                       00007800
007900         10  OH-DLV-DT-MM        PIC 9(02).                       00007900
008000         10  OH-DLV-DT-DD        PIC 9(02).                       00008000
008100     05  OH-DELIVERY-TIME        PIC 9(06).                       00008100
008200*                                                                 00008200
008300*        RESERVED FOR FUTURE GROWTH                               00008300
008400*                                                                 00008400
008500     05  FILLER                  PIC X(14).                       00008500
