000100******************************************************************00000100
000200* THE SYSTEMS GROUP -- INTERNAL USE ONLY                         *00000200
000300******************************************************************00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    FDDRVMNT.                                         00000500
000600 AUTHOR.        M. ENGEL.                                         00000600
000700 INSTALLATION.  THE SYSTEMS GROUP.                                00000700
000800 DATE-WRITTEN.  09/08/90.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100******************************************************************00001100
001200*REMARKS.                                                        *00001200
001300*    DELIVERY DRIVER ROSTER MAINTENANCE FOR THE FRONTDASH ORDER   00001300
001400*    PROCESSING SYSTEM.                                           00001400
001500*                                                                 00001500
001600*    APPLIES TWO TRANSACTION STREAMS AGAINST THE DRIVER-FILE:     00001600
001700*       1.  DRIVER-ADD-TRAN-FILE    -- ADDS A NEW DRIVER,         00001700
001800*           DRIVER-STATUS 'AVAIL   '.                             00001800
001900*       2.  DRIVER-STAT-TRAN-FILE   -- CHANGES AN EXISTING        00001900
002000*           DRIVER'S DRIVER-STATUS.                               00002000
002100*                                                                 00002100
002200*    THE DRIVER-FILE IS ORGANIZED RELATIVE AND IS KEYED BY        00002200
002300*    DRIVER-NAME THROUGH THE SAME FIRST-LETTER HASH/LINEAR-       00002300
002400*    PROBE SCHEME FDSTFMNT USES FOR THE STAFF-FILE (SEE           00002400
002500*    050-HASH-DRIVER-NAME, FDDRVMS).                              00002500
002600******************************************************************00002600
002700*                 C H A N G E   L O G                            *00002700
002800******************************************************************00002800
002900*  DATE     BY    REQUEST    DESCRIPTION                         *00002900
003000*  -------- ----  ---------  -------------------------------     *00003000
003100*  09/08/90  ME   REG-0113   ORIGINAL PROGRAM.                    00003100
003200*  05/12/96  MKE  REG-0289   DRIVER-STAT-TRAN-FILE NOW ACCEPTS    00003200
003300*                            'BUSY    ' AS A VALID STATUS.        00003300
003400*  01/11/99  RFK  Y2K-0098   NO DATE FIELDS IN THIS PROGRAM --    00003400
003500*                            NOTHING TO CONVERT FOR Y2K.          00003500
003600*  09/23/01  RFK  REG-0400   REVIEWED DRIVER-STATUS VALUES PER    00003600
003700*                            STATE LICENSING AUDIT -- NO CHANGE   00003700
003800*                            REQUIRED.                            00003800
003900******************************************************************00003900
004000                                                                  00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER.  IBM-370.                                       00004300
004400 OBJECT-COMPUTER.  IBM-370.                                       00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM                                           00004600
004700     CLASS NUMERIC-KEY IS '0' THRU '9'                            00004700
004800     UPSI-0 ON STATUS IS RERUN-REQUESTED                          00004800
004900            OFF STATUS IS NORMAL-RUN-REQUESTED.                   00004900
005000                                                                  00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300                                                                  00005300
005400     SELECT DRIVER-FILE        ASSIGN TO DRVRMST                  00005400
005500            ORGANIZATION IS RELATIVE                              00005500
005600            ACCESS MODE  IS DYNAMIC                               00005600
005700            RELATIVE KEY IS WS-DRVR-RELKEY                        00005700
005800            FILE STATUS  IS WS-DRVR-STATUS.                       00005800
005900                                                                  00005900
006000     SELECT DRIVER-ADD-TRAN-FILE ASSIGN TO DRVADDTN               00006000
006100            ACCESS MODE IS SEQUENTIAL                             00006100
006200            FILE STATUS IS WS-ADDTRN-STATUS.                      00006200
006300                                                                  00006300
006400     SELECT DRIVER-STAT-TRAN-FILE ASSIGN TO DRVSTATN              00006400
006500            ACCESS MODE IS SEQUENTIAL                             00006500
006600            FILE STATUS IS WS-STATRN-STATUS.                      00006600
006700                                                                  00006700
006800 DATA DIVISION.                                                   00006800
006900 FILE SECTION.                                                    00006900
007000                                                                  00007000
007100 FD  DRIVER-FILE                                                  00007100
007200     RECORDING MODE IS F                                          00007200
007300     LABEL RECORDS ARE STANDARD                                   00007300
007400     BLOCK CONTAINS 0 RECORDS                                     00007400
007500     DATA RECORD IS DRIVER-RECORD.                                00007500
007600     COPY FDDRVMS.                                                00007600
007700                                                                  00007700
007800 FD  DRIVER-ADD-TRAN-FILE                                         00007800
007900     RECORDING MODE IS F                                          00007900
008000     LABEL RECORDS ARE STANDARD                                   00008000
008100     BLOCK CONTAINS 0 RECORDS                                     00008100
008200     DATA RECORD IS DRIVER-ADD-TRAN-RECORD.                       00008200
008300 01  DRIVER-ADD-TRAN-RECORD.                                      00008300
008400     05  VT-DRIVER-NAME          PIC X(30).                       00008400
008500                                                                  00008500
008600 FD  DRIVER-STAT-TRAN-FILE                                        00008600
008700     RECORDING MODE IS F                                          00008700
008800     LABEL RECORDS ARE STANDARD                                   00008800
008900     BLOCK CONTAINS 0 RECORDS                                     00008900
009000     DATA RECORD IS DRIVER-STAT-TRAN-RECORD.                      00009000
009100 01  DRIVER-STAT-TRAN-RECORD.                                     00009100
009200     05  VS-DRIVER-NAME          PIC X(30).                       00009200
009300     05  VS-DRIVER-STATUS        PIC X(08).                       00009300
009400 01  DRIVER-STAT-TRAN-FLAT REDEFINES DRIVER-STAT-TRAN-RECORD      00009400
009500                                 PIC X(38).                       00009500
009600                                                                  00009600
009700******************************************************************00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900******************************************************************00009900
010000 77  WS-ADD-READ-CNT             PIC 9(05)  COMP VALUE 0.         00010000
010100 77  WS-STAT-READ-CNT            PIC 9(05)  COMP VALUE 0.         00010100
010200*                                                                 00010200
010300 01  SYSTEM-DATE-AND-TIME.                                        00010300
010400     05  CURRENT-DATE.                                            00010400
010500         10  CURRENT-YEAR        PIC 9(2).                        00010500
010600         10  CURRENT-MONTH       PIC 9(2).                        00010600
010700         10  CURRENT-DAY         PIC 9(2).                        00010700
010800*                                                                 00010800
010900 01  WS-FILE-STATUSES.                                            00010900
011000     05  WS-DRVR-STATUS          PIC X(2)  VALUE SPACES.          00011000
011100     05  WS-ADDTRN-STATUS        PIC X(2)  VALUE SPACES.          00011100
011200     05  WS-STATRN-STATUS        PIC X(2)  VALUE SPACES.          00011200
011300*                                                                 00011300
011400 01  WS-SWITCHES.                                                 00011400
011500     05  WS-ADDTRN-EOF           PIC X     VALUE 'N'.             00011500
011600         88  ADDTRN-IS-EOF           VALUE 'Y'.                   00011600
011700     05  WS-STATRN-EOF           PIC X     VALUE 'N'.             00011700
011800         88  STATRN-IS-EOF           VALUE 'Y'.                   00011800
011900     05  WS-SLOT-FOUND-SW        PIC X     VALUE 'N'.             00011900
012000         88  WS-SLOT-FOUND           VALUE 'Y'.                   00012000
012100*                                                                 00012100
012200 01  WS-KEY-FIELDS.                                               00012200
012300     05  WS-DRVR-RELKEY          PIC 9(06)  COMP.                 00012300
012400     05  WS-PROBE-COUNT          PIC 9(05)  COMP.                 00012400
012500*                                                                 00012500
012600 01  WS-DRVRNAME-WORK.                                            00012600
012700     05  WS-DRVRNAME-CHARS       PIC X(30).                       00012700
012800*                                                                 00012800
012900*        ALPHABET TABLE -- USED BY 050-HASH-DRIVER-NAME TO TURN   00012900
013000*        THE FIRST LETTER OF THE DRIVER-NAME INTO A STARTING      00013000
013100*        RELATIVE RECORD NUMBER (A=1, B=12, C=23, ... )           00013100
013200*                                                                 00013200
013300 01  WS-ALPHA-TABLE.                                              00013300
013400     05  FILLER                  PIC X(26)                        00013400
013500         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      00013500
013600 01  WS-ALPHA-TABLE-R REDEFINES WS-ALPHA-TABLE.                   00013600
013700     05  WS-ALPHA-CHAR OCCURS 26 TIMES                            00013700
013800             INDEXED BY WS-ALPHA-NDX                              00013800
013900             PIC X(01).                                           00013900
014000*                                                                 00014000
014100 01  WS-COUNTERS.                                                 00014100
014200     05  WS-ADD-WRITTEN-CNT      PIC 9(05)  COMP VALUE 0.         00014200
014300     05  WS-STAT-APPLIED-CNT     PIC 9(05)  COMP VALUE 0.         00014300
014400     05  WS-STAT-REJECT-CNT      PIC 9(05)  COMP VALUE 0.         00014400
014500     05  WS-COUNTERS-ALT REDEFINES WS-STAT-REJECT-CNT             00014500
014600                                 PIC X(02).                       00014600
014700*                                                                 00014700
014800 01  WS-SUBSCRIPTS.                                               00014800
014900     05  WS-IX                   PIC 9(02)  COMP.                 00014900
015000     05  WS-FIRST-CHAR           PIC X(01).                       00015000
015100                                                                  00015100
015200******************************************************************00015200
015300 PROCEDURE DIVISION.                                              00015300
015400******************************************************************00015400
015500 000-MAIN-LINE.                                                   00015500
015600     ACCEPT CURRENT-DATE FROM DATE.                               00015600
015700     DISPLAY 'FDDRVMNT STARTED DATE = ' CURRENT-MONTH '/'         00015700
015800             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00015800
015900                                                                  00015900
016000     PERFORM 100-APPLY-ADDS.                                      00016000
016100     PERFORM 200-APPLY-STATUS-CHANGES.                            00016100
016200     PERFORM 900-DISPLAY-STATISTICS.                              00016200
016300                                                                  00016300
016400     GOBACK.                                                      00016400
016500                                                                  00016500
016600******************************************************************00016600
016700*    100 SERIES -- DRIVER-ADD-TRAN-FILE                           00016700
016800******************************************************************00016800
016900 100-APPLY-ADDS.                                                  00016900
017000     OPEN INPUT DRIVER-ADD-TRAN-FILE.                             00017000
017100     OPEN I-O   DRIVER-FILE.                                      00017100
017200     IF WS-ADDTRN-STATUS NOT = '00'                               00017200
017300         DISPLAY 'FDDRVMNT: NO DRIVER-ADD TRANSACTIONS TODAY'     00017300
017400         MOVE 'Y' TO WS-ADDTRN-EOF                                00017400
017500     ELSE                                                         00017500
017600         PERFORM 110-READ-ADD-TRAN                                00017600
017700         PERFORM 120-ADD-NEW-DRIVER                               00017700
017800             UNTIL ADDTRN-IS-EOF                                  00017800
017900     END-IF.                                                      00017900
018000     CLOSE DRIVER-ADD-TRAN-FILE DRIVER-FILE.                      00018000
018100                                                                  00018100
018200 110-READ-ADD-TRAN.                                               00018200
018300     READ DRIVER-ADD-TRAN-FILE                                    00018300
018400         AT END MOVE 'Y' TO WS-ADDTRN-EOF.                        00018400
018500                                                                  00018500
018600 120-ADD-NEW-DRIVER.                                              00018600
018700     ADD 1 TO WS-ADD-READ-CNT.                                    00018700
018800     MOVE VT-DRIVER-NAME TO WS-DRVRNAME-CHARS.                    00018800
018900     PERFORM 050-HASH-DRIVER-NAME.                                00018900
019000     PERFORM 060-FIND-OPEN-SLOT.                                  00019000
019100     MOVE SPACES            TO DRIVER-RECORD.                     00019100
019200     MOVE VT-DRIVER-NAME    TO DM-DRIVER-NAME.                    00019200
019300     MOVE 'AVAIL   '        TO DM-DRIVER-STATUS.                  00019300
019400     WRITE DRIVER-RECORD                                          00019400
019500         INVALID KEY                                              00019500
019600         DISPLAY 'FDDRVMNT: COULD NOT ADD DRIVER '                00019600
019700                 VT-DRIVER-NAME.                                  00019700
019800     IF WS-DRVR-STATUS = '00'                                     00019800
019900         ADD 1 TO WS-ADD-WRITTEN-CNT                              00019900
020000     END-IF.                                                      00020000
020100     PERFORM 110-READ-ADD-TRAN.                                   00020100
020200                                                                  00020200
020300******************************************************************00020300
020400*    050-HASH-DRIVER-NAME -- SAME SCHEME AS FDSTFMNT'S            00020400
020500*    050-HASH-USERNAME, RESTATED FOR THE DRIVER-FILE'S 300-SLOT   00020500
020600*    RELATIVE TABLE (A=1, SPACED 12 SLOTS APART).                 00020600
020700******************************************************************00020700
020800 050-HASH-DRIVER-NAME.                                            00020800
020900     MOVE WS-DRVRNAME-CHARS (1:1) TO WS-FIRST-CHAR.               00020900
021000     SET WS-ALPHA-NDX TO 1.                                       00021000
021100     SEARCH WS-ALPHA-CHAR                                         00021100
021200         AT END SET WS-ALPHA-NDX TO 1                             00021200
021300         WHEN WS-ALPHA-CHAR (WS-ALPHA-NDX) = WS-FIRST-CHAR        00021300
021400             CONTINUE                                             00021400
021500     END-SEARCH.                                                  00021500
021600     SET WS-IX TO WS-ALPHA-NDX.                                   00021600
021700     COMPUTE WS-DRVR-RELKEY = (WS-IX - 1) * 12 + 1.               00021700
021800                                                                  00021800
021900 060-FIND-OPEN-SLOT.                                              00021900
022000     MOVE ZERO TO WS-PROBE-COUNT.                                 00022000
022100     MOVE 'N'  TO WS-SLOT-FOUND-SW.                               00022100
022200     PERFORM 065-PROBE-ONE-SLOT                                   00022200
022300         UNTIL WS-SLOT-FOUND OR WS-PROBE-COUNT > 300.             00022300
022400                                                                  00022400
022500 065-PROBE-ONE-SLOT.                                              00022500
022600     READ DRIVER-FILE                                             00022600
022700         INVALID KEY                                              00022700
022800             MOVE 'Y' TO WS-SLOT-FOUND-SW                         00022800
022900     END-READ.                                                    00022900
023000     IF NOT WS-SLOT-FOUND                                         00023000
023100         ADD 1 TO WS-DRVR-RELKEY                                  00023100
023200         IF WS-DRVR-RELKEY > 300                                  00023200
023300             MOVE 1 TO WS-DRVR-RELKEY                             00023300
023400         END-IF                                                   00023400
023500         ADD 1 TO WS-PROBE-COUNT                                  00023500
023600     END-IF.                                                      00023600
023700                                                                  00023700
023800******************************************************************00023800
023900*    200 SERIES -- DRIVER-STAT-TRAN-FILE                          00023900
024000******************************************************************00024000
024100 200-APPLY-STATUS-CHANGES.                                        00024100
024200     OPEN INPUT DRIVER-STAT-TRAN-FILE.                            00024200
024300     OPEN I-O   DRIVER-FILE.                                      00024300
024400     IF WS-STATRN-STATUS NOT = '00'                               00024400
024500         DISPLAY 'FDDRVMNT: NO DRIVER-STATUS TRANSACTIONS TODAY'  00024500
024600         MOVE 'Y' TO WS-STATRN-EOF                                00024600
024700     ELSE                                                         00024700
024800         PERFORM 210-READ-STAT-TRAN                               00024800
024900         PERFORM 220-POST-STATUS-CHANGE                           00024900
025000                 THRU 220-POST-STATUS-CHANGE-EXIT                 00025000
025100             UNTIL STATRN-IS-EOF                                  00025100
025200     END-IF.                                                      00025200
025300     CLOSE DRIVER-STAT-TRAN-FILE DRIVER-FILE.                     00025300
025400                                                                  00025400
025500 210-READ-STAT-TRAN.                                              00025500
025600     READ DRIVER-STAT-TRAN-FILE                                   00025600
025700         AT END MOVE 'Y' TO WS-STATRN-EOF.                        00025700
025800                                                                  00025800
025900 220-POST-STATUS-CHANGE.                                          00025900
026000     ADD 1 TO WS-STAT-READ-CNT.                                   00026000
026100     IF VS-DRIVER-STATUS NOT = 'AVAIL   ' AND                     00026100
026200        VS-DRIVER-STATUS NOT = 'BUSY    ' AND                     00026200
026300        VS-DRIVER-STATUS NOT = 'INACTIVE'                         00026300
026400         DISPLAY 'FDDRVMNT: INVALID DRIVER-STATUS '               00026400
026500                 VS-DRIVER-STATUS ' FOR ' VS-DRIVER-NAME          00026500
026600         ADD 1 TO WS-STAT-REJECT-CNT                              00026600
026700         GO TO 220-READ-NEXT-STAT                                 00026700
026800     END-IF.                                                      00026800
026900     PERFORM 230-LOCATE-DRIVER-RECORD.                            00026900
027000     IF NOT WS-SLOT-FOUND                                         00027000
027100         DISPLAY 'FDDRVMNT: DRIVER-NAME NOT ON FILE '             00027100
027200                 VS-DRIVER-NAME                                   00027200
027300         ADD 1 TO WS-STAT-REJECT-CNT                              00027300
027400         GO TO 220-READ-NEXT-STAT                                 00027400
027500     END-IF.                                                      00027500
027600     MOVE VS-DRIVER-STATUS TO DM-DRIVER-STATUS.                   00027600
027700     REWRITE DRIVER-RECORD                                        00027700
027800         INVALID KEY                                              00027800
027900         DISPLAY 'FDDRVMNT: DRIVER-FILE REWRITE ERROR '           00027900
028000                 VS-DRIVER-NAME                                   00028000
028100     END-REWRITE.                                                 00028100
028200     ADD 1 TO WS-STAT-APPLIED-CNT.                                00028200
028300                                                                  00028300
028400 220-READ-NEXT-STAT.                                              00028400
028500     PERFORM 210-READ-STAT-TRAN.                                  00028500
028600                                                                  00028600
028700 220-POST-STATUS-CHANGE-EXIT.                                     00028700
028800     EXIT.                                                        00028800
028900                                                                  00028900
029000******************************************************************00029000
029100*    230-LOCATE-DRIVER-RECORD -- REPLAYS THE SAME HASH/PROBE      00029100
029200*    SEQUENCE USED AT ADD TIME TO FIND THE DRIVER'S RECORD.       00029200
029300******************************************************************00029300
029400 230-LOCATE-DRIVER-RECORD.                                        00029400
029500     MOVE VS-DRIVER-NAME TO WS-DRVRNAME-CHARS.                    00029500
029600     PERFORM 050-HASH-DRIVER-NAME.                                00029600
029700     MOVE ZERO TO WS-PROBE-COUNT.                                 00029700
029800     MOVE 'N'  TO WS-SLOT-FOUND-SW.                               00029800
029900     PERFORM 235-PROBE-ONE-MATCH                                  00029900
030000         UNTIL WS-SLOT-FOUND OR WS-PROBE-COUNT > 300.             00030000
030100                                                                  00030100
030200 235-PROBE-ONE-MATCH.                                             00030200
030300     READ DRIVER-FILE                                             00030300
030400         INVALID KEY                                              00030400
030500             MOVE 301 TO WS-PROBE-COUNT                           00030500
030600     END-READ.                                                    00030600
030700     IF WS-PROBE-COUNT < 301                                      00030700
030800         IF DM-DRIVER-NAME = VS-DRIVER-NAME                       00030800
030900             MOVE 'Y' TO WS-SLOT-FOUND-SW                         00030900
031000         ELSE                                                     00031000
031100             ADD 1 TO WS-DRVR-RELKEY                              00031100
031200             IF WS-DRVR-RELKEY > 300                              00031200
031300                 MOVE 1 TO WS-DRVR-RELKEY                         00031300
031400             END-IF                                               00031400
031500             ADD 1 TO WS-PROBE-COUNT                              00031500
031600         END-IF                                                   00031600
031700     END-IF.                                                      00031700
031800                                                                  00031800
031900******************************************************************00031900
032000*    900 SERIES -- STATISTICS                                     00032000
032100******************************************************************00032100
032200 900-DISPLAY-STATISTICS.                                          00032200
032300     DISPLAY 'FDDRVMNT STATISTICS ------------------------- '.    00032300
032400     DISPLAY '  DRIVER-ADD READ. . . . . . ' WS-ADD-READ-CNT.     00032400
032500     DISPLAY '  DRIVERS ADDED. . . . . . . ' WS-ADD-WRITTEN-CNT.  00032500
032600     DISPLAY '  STATUS-CHG READ. . . . . . ' WS-STAT-READ-CNT.    00032600
032700     DISPLAY '  STATUS-CHG APPLIED . . . . ' WS-STAT-APPLIED-CNT. 00032700
032800     DISPLAY '  STATUS-CHG REJECTED. . . . ' WS-STAT-REJECT-CNT.  00032800
032900                                                                  00032900
033000 END PROGRAM FDDRVMNT.                                            00033000
