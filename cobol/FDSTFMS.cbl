000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME:  FDSTFMS                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME:  STAFF MASTER RECORD LAYOUT                *00000500
000600*                      FRONTDASH ADMIN STAFF ROSTER              *00000600
000700*                                                                *00000700
000800*   INSTALLATION.   THE SYSTEMS GROUP.                           *00000800
000900*   WRITTEN BY.     M. ENGEL.                                    *00000900
001000*   DATE WRITTEN.   09/08/90.                                    *00001000
001100*                                                                *00001100
001200*   ONE RECORD PER ADMIN STAFF LOGIN.  FILE IS ORGANIZED         *00001200
001300*   RELATIVE, KEYED BY USERNAME THROUGH THE RELATIVE-RECORD-     *00001300
001400*   NUMBER HASHING ROUTINE IN 050-HASH-USERNAME OF FDSTFMNT.     *00001400
001500*                                                                *00001500
001600*   COPIED BY....   FDSTFMNT                                    * 00001600
001700*                                                                *00001700
001800******************************************************************00001800
001900*                 C H A N G E   L O G                            *00001900
002000******************************************************************00002000
002100*  DATE     BY    REQUEST    DESCRIPTION                         *00002100
002200*  -------- ----  ---------  -------------------------------     *00002200
002300*  09/08/90  ME   REG-0112   ORIGINAL LAYOUT.                     00002300
002400*  06/30/95  MKE  REG-0255   STAFF-STATUS ADDED -- STAFF MAY NOW  00002400
002500*                            BE DEACTIVATED WITHOUT DELETING THE  00002500
002600*                            LOGIN RECORD.                        00002600
002700*  09/23/01  RFK  REG-0399   REVIEWED STAFF-STATUS VALUE LIST     00002700
002800*                            PER STATE LICENSING AUDIT -- NO      00002800
002900*                            CHANGE REQUIRED.                     00002900
003000******************************************************************00003000
003100 01  STAFF-RECORD.                                                00003100
003200*                                                                 00003200
003300*        PRIMARY KEY AND CREDENTIALS                              00003300
003400*                                                                 00003400
003500     05  SM-USERNAME             PIC X(20).                       00003500
003600     05  SM-PASSWORD             PIC X(20).                       00003600
003700*                                                                 00003700
003800*        NAME                                                     00003800
003900*                                                                 00003900
004000     05  SM-NAME-GROUP.                                           00004000
004100         10  SM-FIRST-NAME       PIC X(25).                       00004100
004200         10  SM-LAST-NAME        PIC X(25).                       00004200
004300     05  SM-NAME-SINGLE-LINE REDEFINES SM-NAME-GROUP              00004300
004400                                 PIC X(50).                       00004400
004500*                                                                 00004500
004600*        STATUS                                                   00004600
004700*                                                                 00004700
004800     05  SM-STAFF-STATUS         PIC X(08).                       00004800
004900         88  SM-STATUS-ACTIVE        VALUE 'ACTIVE  '.            00004900
005000         88  SM-STATUS-INACTIVE      VALUE 'INACTIVE'.            00005000
005100*                                                                 00005100
005200*        RESERVED FOR FUTURE GROWTH                               00005200
005300*                                                                 00005300
005400     05  FILLER                  PIC X(02).                       00005400
