000100******************************************************************00000100
000200* THE SYSTEMS GROUP -- INTERNAL USE ONLY                         *00000200
000300******************************************************************00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    FDORDUPD.                                         00000500
000600 AUTHOR.        D. STOUT.                                         00000600
000700 INSTALLATION.  THE SYSTEMS GROUP.                                00000700
000800 DATE-WRITTEN.  11/02/92.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100******************************************************************00001100
001200*REMARKS.                                                        *00001200
001300*    ORDER LIFECYCLE MAINTENANCE FOR THE FRONTDASH ORDER          00001300
001400*    PROCESSING SYSTEM.                                           00001400
001500*                                                                 00001500
001600*    APPLIES TWO TRANSACTION STREAMS AGAINST THE                  00001600
001700*    ORDER-HEADER-FILE (SEE FDORDTOT, WHICH WRITES THE INITIAL    00001700
001800*    HEADER RECORDS THIS PROGRAM LATER UPDATES):                  00001800
001900*       1.  DRIVER-ASSIGN-TRAN-FILE -- ASSIGNS A DRIVER TO AN     00001900
002000*           ORDER, POSTS OH-DRIVER-NAME AND SETS ORDER-STATUS     00002000
002100*           TO 'Assigned    '.  THE DRIVER MUST ALREADY BE ON     00002100
002200*           THE DRIVER-FILE (READ-ONLY HERE -- DRIVER-FILE IS     00002200
002300*           MAINTAINED BY FDDRVMNT).                              00002300
002400*       2.  DELIVERY-TRAN-FILE      -- POSTS DELIVERY-DATE AND    00002400
002500*           DELIVERY-TIME AND SETS ORDER-STATUS TO                00002500
002600*           'Delivered   '.                                       00002600
002700******************************************************************00002700
002800*                 C H A N G E   L O G                            *00002800
002900******************************************************************00002900
003000*  DATE     BY    REQUEST    DESCRIPTION                         *00003000
003100*  -------- ----  ---------  -------------------------------     *00003100
003200*  11/02/92  DS   INI-0477   ORIGINAL PROGRAM -- SPLIT OUT OF     00003200
003300*                            FDORDTOT SO DISPATCH TRANSACTIONS    00003300
003400*                            COULD RUN ON THEIR OWN SCHEDULE.     00003400
003500*  07/19/94  MKE  INI-0612   VALIDATES DRIVER-NAME AGAINST THE    00003500
003600*                            DRIVER-FILE BEFORE POSTING THE       00003600
003700*                            ASSIGNMENT.                          00003700
003800*  01/06/99  RFK  Y2K-0098   CONFIRMED DELIVERY-DATE CARRIES A    00003800
003900*                            4-DIGIT CENTURY -- NO CHANGE MADE.   00003900
004000*  03/11/02  RFK  AUD-0455   ANNUAL CONTROLS REVIEW -- CONFIRMED  00004000
004100*                            DRIVER-FILE IS OPENED I-O ONLY TO    00004100
004200*                            POST STATUS, NO CODE CHANGE MADE.    00004200
004300******************************************************************00004300
004400                                                                  00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER.  IBM-370.                                       00004700
004800 OBJECT-COMPUTER.  IBM-370.                                       00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     CLASS NUMERIC-KEY IS '0' THRU '9'                            00005100
005200     UPSI-0 ON STATUS IS RERUN-REQUESTED                          00005200
005300            OFF STATUS IS NORMAL-RUN-REQUESTED.                   00005300
005400                                                                  00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700                                                                  00005700
005800     SELECT ORDER-HEADER-FILE  ASSIGN TO ORDHDR                   00005800
005900            ORGANIZATION IS RELATIVE                              00005900
006000            ACCESS MODE  IS DYNAMIC                               00006000
006100            RELATIVE KEY IS WS-HDR-RELKEY                         00006100
006200            FILE STATUS  IS WS-HDR-STATUS.                        00006200
006300                                                                  00006300
006400     SELECT DRIVER-FILE        ASSIGN TO DRVRMST                  00006400
006500            ORGANIZATION IS RELATIVE                              00006500
006600            ACCESS MODE  IS DYNAMIC                               00006600
006700            RELATIVE KEY IS WS-DRVR-RELKEY                        00006700
006800            FILE STATUS  IS WS-DRVR-STATUS.                       00006800
006900                                                                  00006900
007000     SELECT DRIVER-ASSIGN-TRAN-FILE ASSIGN TO ORDASGTN            00007000
007100            ACCESS MODE IS SEQUENTIAL                             00007100
007200            FILE STATUS IS WS-ASGTRN-STATUS.                      00007200
007300                                                                  00007300
007400     SELECT DELIVERY-TRAN-FILE ASSIGN TO ORDDLVTN                 00007400
007500            ACCESS MODE IS SEQUENTIAL                             00007500
007600            FILE STATUS IS WS-DLVTRN-STATUS.                      00007600
007700                                                                  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000                                                                  00008000
008100 FD  ORDER-HEADER-FILE                                            00008100
008200     RECORDING MODE IS F                                          00008200
008300     LABEL RECORDS ARE STANDARD                                   00008300
008400     BLOCK CONTAINS 0 RECORDS                                     00008400
008500     DATA RECORD IS ORDER-HEADER-RECORD.                          00008500
008600     COPY FDORDHD.                                                00008600
008700                                                                  00008700
008800 FD  DRIVER-FILE                                                  00008800
008900     RECORDING MODE IS F                                          00008900
009000     LABEL RECORDS ARE STANDARD                                   00009000
009100     BLOCK CONTAINS 0 RECORDS                                     00009100
009200     DATA RECORD IS DRIVER-RECORD.                                00009200
009300     COPY FDDRVMS.                                                00009300
009400                                                                  00009400
009500 FD  DRIVER-ASSIGN-TRAN-FILE                                      00009500
009600     RECORDING MODE IS F                                          00009600
009700     LABEL RECORDS ARE STANDARD                                   00009700
009800     BLOCK CONTAINS 0 RECORDS                                     00009800
009900     DATA RECORD IS DRIVER-ASSIGN-TRAN-RECORD.                    00009900
010000 01  DRIVER-ASSIGN-TRAN-RECORD.                                   00010000
010100     05  AS-ORDER-NUMBER         PIC 9(06).                       00010100
010200     05  AS-DRIVER-NAME          PIC X(30).                       00010200
010300                                                                  00010300
010400 FD  DELIVERY-TRAN-FILE                                           00010400
010500     RECORDING MODE IS F                                          00010500
010600     LABEL RECORDS ARE STANDARD                                   00010600
010700     BLOCK CONTAINS 0 RECORDS                                     00010700
010800     DATA RECORD IS DELIVERY-TRAN-RECORD.                         00010800
010900 01  DELIVERY-TRAN-RECORD.                                        00010900
011000     05  DV-ORDER-NUMBER         PIC 9(06).                       00011000
011100     05  DV-DELIVERY-DATE        PIC 9(08).                       00011100
011200     05  DV-DELIVERY-TIME        PIC 9(06).                       00011200
011300     05  FILLER                  PIC X(06).                       00011300
011400 01  DELIVERY-TRAN-FLAT REDEFINES DELIVERY-TRAN-RECORD            00011400
011500                                 PIC X(26).                       00011500
011600                                                                  00011600
011700******************************************************************00011700
011800 WORKING-STORAGE SECTION.                                         00011800
011900******************************************************************00011900
012000 77  WS-ASG-READ-CNT             PIC 9(05)  COMP VALUE 0.         00012000
012100 77  WS-DLV-READ-CNT             PIC 9(05)  COMP VALUE 0.         00012100
012200*                                                                 00012200
012300 01  SYSTEM-DATE-AND-TIME.                                        00012300
012400     05  CURRENT-DATE.                                            00012400
012500         10  CURRENT-YEAR        PIC 9(2).                        00012500
012600         10  CURRENT-MONTH       PIC 9(2).                        00012600
012700         10  CURRENT-DAY         PIC 9(2).                        00012700
012800*                                                                 00012800
012900 01  WS-FILE-STATUSES.                                            00012900
013000     05  WS-HDR-STATUS           PIC X(2)  VALUE SPACES.          00013000
013100     05  WS-DRVR-STATUS          PIC X(2)  VALUE SPACES.          00013100
013200     05  WS-ASGTRN-STATUS        PIC X(2)  VALUE SPACES.          00013200
013300     05  WS-DLVTRN-STATUS        PIC X(2)  VALUE SPACES.          00013300
013400*                                                                 00013400
013500 01  WS-SWITCHES.                                                 00013500
013600     05  WS-ASGTRN-EOF           PIC X     VALUE 'N'.             00013600
013700         88  ASGTRN-IS-EOF           VALUE 'Y'.                   00013700
013800     05  WS-DLVTRN-EOF           PIC X     VALUE 'N'.             00013800
013900         88  DLVTRN-IS-EOF           VALUE 'Y'.                   00013900
014000     05  WS-DRIVER-OK-SW         PIC X     VALUE 'N'.             00014000
014100         88  WS-DRIVER-OK            VALUE 'Y'.                   00014100
014200*                                                                 00014200
014300 01  WS-KEY-FIELDS.                                               00014300
014400     05  WS-HDR-RELKEY           PIC 9(06)  COMP.                 00014400
014500     05  WS-DRVR-RELKEY          PIC 9(06)  COMP.                 00014500
014600     05  WS-PROBE-COUNT          PIC 9(05)  COMP.                 00014600
014700*                                                                 00014700
014800 01  WS-DRVRNAME-WORK.                                            00014800
014900     05  WS-DRVRNAME-CHARS       PIC X(30).                       00014900
015000*                                                                 00015000
015100*        SAME ALPHABET/HASH SCHEME FDDRVMNT USES TO LOCATE A      00015100
015200*        DRIVER-FILE RECORD BY DRIVER-NAME.                       00015200
015300*                                                                 00015300
015400 01  WS-ALPHA-TABLE.                                              00015400
015500     05  FILLER                  PIC X(26)                        00015500
015600         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      00015600
015700 01  WS-ALPHA-TABLE-R REDEFINES WS-ALPHA-TABLE.                   00015700
015800     05  WS-ALPHA-CHAR OCCURS 26 TIMES                            00015800
015900             INDEXED BY WS-ALPHA-NDX                              00015900
016000             PIC X(01).                                           00016000
016100*                                                                 00016100
016200 01  WS-COUNTERS.                                                 00016200
016300     05  WS-ASG-APPLIED-CNT      PIC 9(05)  COMP VALUE 0.         00016300
016400     05  WS-ASG-REJECT-CNT       PIC 9(05)  COMP VALUE 0.         00016400
016500     05  WS-DLV-APPLIED-CNT      PIC 9(05)  COMP VALUE 0.         00016500
016600     05  WS-DLV-REJECT-CNT       PIC 9(05)  COMP VALUE 0.         00016600
016700     05  WS-COUNTERS-ALT REDEFINES WS-DLV-REJECT-CNT              00016700
016800                                 PIC X(02).                       00016800
016900*                                                                 00016900
017000 01  WS-SUBSCRIPTS.                                               00017000
017100     05  WS-IX                   PIC 9(02)  COMP.                 00017100
017200     05  WS-FIRST-CHAR           PIC X(01).                       00017200
017300                                                                  00017300
017400******************************************************************00017400
017500 PROCEDURE DIVISION.                                              00017500
017600******************************************************************00017600
017700 000-MAIN-LINE.                                                   00017700
017800     ACCEPT CURRENT-DATE FROM DATE.                               00017800
017900     DISPLAY 'FDORDUPD STARTED DATE = ' CURRENT-MONTH '/'         00017900
018000             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00018000
018100                                                                  00018100
018200     PERFORM 100-APPLY-DRIVER-ASSIGNMENTS.                        00018200
018300     PERFORM 200-APPLY-DELIVERIES.                                00018300
018400     PERFORM 900-DISPLAY-STATISTICS.                              00018400
018500                                                                  00018500
018600     GOBACK.                                                      00018600
018700                                                                  00018700
018800******************************************************************00018800
018900*    100 SERIES -- DRIVER-ASSIGN-TRAN-FILE                        00018900
019000******************************************************************00019000
019100 100-APPLY-DRIVER-ASSIGNMENTS.                                    00019100
019200     OPEN INPUT DRIVER-ASSIGN-TRAN-FILE.                          00019200
019300     OPEN INPUT DRIVER-FILE.                                      00019300
019400     OPEN I-O   ORDER-HEADER-FILE.                                00019400
019500     IF WS-ASGTRN-STATUS NOT = '00'                               00019500
019600         DISPLAY 'FDORDUPD: NO DRIVER-ASSIGN TRANSACTIONS TODAY'  00019600
019700         MOVE 'Y' TO WS-ASGTRN-EOF                                00019700
019800     ELSE                                                         00019800
019900         PERFORM 110-READ-ASSIGN-TRAN                             00019900
020000         PERFORM 120-POST-DRIVER-ASSIGNMENT                       00020000
020100                 THRU 120-POST-DRIVER-ASSIGNMENT-EXIT             00020100
020200             UNTIL ASGTRN-IS-EOF                                  00020200
020300     END-IF.                                                      00020300
020400     CLOSE DRIVER-ASSIGN-TRAN-FILE DRIVER-FILE ORDER-HEADER-FILE. 00020400
020500                                                                  00020500
020600 110-READ-ASSIGN-TRAN.                                            00020600
020700     READ DRIVER-ASSIGN-TRAN-FILE                                 00020700
020800         AT END MOVE 'Y' TO WS-ASGTRN-EOF.                        00020800
020900                                                                  00020900
021000 120-POST-DRIVER-ASSIGNMENT.                                      00021000
021100     ADD 1 TO WS-ASG-READ-CNT.                                    00021100
021200     PERFORM 150-VALIDATE-DRIVER-NAME.                            00021200
021300     IF NOT WS-DRIVER-OK                                          00021300
021400         DISPLAY 'FDORDUPD: DRIVER NOT ON FILE '                  00021400
021500                 AS-DRIVER-NAME                                   00021500
021600         ADD 1 TO WS-ASG-REJECT-CNT                               00021600
021700         GO TO 120-READ-NEXT-ASSIGN                               00021700
021800     END-IF.                                                      00021800
021900     MOVE AS-ORDER-NUMBER TO WS-HDR-RELKEY.                       00021900
022000     READ ORDER-HEADER-FILE                                       00022000
022100         INVALID KEY                                              00022100
022200         DISPLAY 'FDORDUPD: ORDER NOT ON FILE '                   00022200
022300                 AS-ORDER-NUMBER                                  00022300
022400     END-READ.                                                    00022400
022500     IF WS-HDR-STATUS NOT = '00'                                  00022500
022600         ADD 1 TO WS-ASG-REJECT-CNT                               00022600
022700         GO TO 120-READ-NEXT-ASSIGN                               00022700
022800     END-IF.                                                      00022800
022900     MOVE AS-DRIVER-NAME    TO OH-DRIVER-NAME.                    00022900
023000     MOVE 'Assigned    '    TO OH-ORDER-STATUS.                   00023000
023100     REWRITE ORDER-HEADER-RECORD                                  00023100
023200         INVALID KEY                                              00023200
023300         DISPLAY 'FDORDUPD: ORDER-HDR REWRITE ERROR '             00023300
023400                 AS-ORDER-NUMBER                                  00023400
023500     END-REWRITE.                                                 00023500
023600     ADD 1 TO WS-ASG-APPLIED-CNT.                                 00023600
023700                                                                  00023700
023800 120-READ-NEXT-ASSIGN.                                            00023800
023900     PERFORM 110-READ-ASSIGN-TRAN.                                00023900
024000                                                                  00024000
024100 120-POST-DRIVER-ASSIGNMENT-EXIT.                                 00024100
024200     EXIT.                                                        00024200
024300                                                                  00024300
024400******************************************************************00024400
024500*    150-VALIDATE-DRIVER-NAME -- REPLAYS FDDRVMNT'S HASH/PROBE    00024500
024600*    SEQUENCE (READ-ONLY) TO CONFIRM THE DRIVER IS ON FILE        00024600
024700*    BEFORE THE ASSIGNMENT IS POSTED.                             00024700
024800******************************************************************00024800
024900 150-VALIDATE-DRIVER-NAME.                                        00024900
025000     MOVE AS-DRIVER-NAME TO WS-DRVRNAME-CHARS.                    00025000
025100     MOVE WS-DRVRNAME-CHARS (1:1) TO WS-FIRST-CHAR.               00025100
025200     SET WS-ALPHA-NDX TO 1.                                       00025200
025300     SEARCH WS-ALPHA-CHAR                                         00025300
025400         AT END SET WS-ALPHA-NDX TO 1                             00025400
025500         WHEN WS-ALPHA-CHAR (WS-ALPHA-NDX) = WS-FIRST-CHAR        00025500
025600             CONTINUE                                             00025600
025700     END-SEARCH.                                                  00025700
025800     SET WS-IX TO WS-ALPHA-NDX.                                   00025800
025900     COMPUTE WS-DRVR-RELKEY = (WS-IX - 1) * 12 + 1.               00025900
026000     MOVE ZERO TO WS-PROBE-COUNT.                                 00026000
026100     MOVE 'N'  TO WS-DRIVER-OK-SW.                                00026100
026200     PERFORM 155-PROBE-ONE-MATCH                                  00026200
026300         UNTIL WS-DRIVER-OK OR WS-PROBE-COUNT > 300.              00026300
026400                                                                  00026400
026500 155-PROBE-ONE-MATCH.                                             00026500
026600     READ DRIVER-FILE                                             00026600
026700         INVALID KEY                                              00026700
026800             MOVE 301 TO WS-PROBE-COUNT                           00026800
026900     END-READ.                                                    00026900
027000     IF WS-PROBE-COUNT < 301                                      00027000
027100         IF DM-DRIVER-NAME = AS-DRIVER-NAME                       00027100
027200             MOVE 'Y' TO WS-DRIVER-OK-SW                          00027200
027300         ELSE                                                     00027300
027400             ADD 1 TO WS-DRVR-RELKEY                              00027400
027500             IF WS-DRVR-RELKEY > 300                              00027500
027600                 MOVE 1 TO WS-DRVR-RELKEY                         00027600
027700             END-IF                                               00027700
027800             ADD 1 TO WS-PROBE-COUNT                              00027800
027900         END-IF                                                   00027900
028000     END-IF.                                                      00028000
028100                                                                  00028100
028200******************************************************************00028200
028300*    200 SERIES -- DELIVERY-TRAN-FILE                             00028300
028400******************************************************************00028400
028500 200-APPLY-DELIVERIES.                                            00028500
028600     OPEN INPUT DELIVERY-TRAN-FILE.                               00028600
028700     OPEN I-O   ORDER-HEADER-FILE.                                00028700
028800     IF WS-DLVTRN-STATUS NOT = '00'                               00028800
028900         DISPLAY 'FDORDUPD: NO DELIVERY TRANSACTIONS TODAY'       00028900
029000         MOVE 'Y' TO WS-DLVTRN-EOF                                00029000
029100     ELSE                                                         00029100
029200         PERFORM 210-READ-DELIVERY-TRAN                           00029200
029300         PERFORM 220-POST-DELIVERY                                00029300
029400             UNTIL DLVTRN-IS-EOF                                  00029400
029500     END-IF.                                                      00029500
029600     CLOSE DELIVERY-TRAN-FILE ORDER-HEADER-FILE.                  00029600
029700                                                                  00029700
029800 210-READ-DELIVERY-TRAN.                                          00029800
029900     READ DELIVERY-TRAN-FILE                                      00029900
030000         AT END MOVE 'Y' TO WS-DLVTRN-EOF.                        00030000
030100                                                                  00030100
030200 220-POST-DELIVERY.                                               00030200
030300     ADD 1 TO WS-DLV-READ-CNT.                                    00030300
030400     MOVE DV-ORDER-NUMBER TO WS-HDR-RELKEY.                       00030400
030500     READ ORDER-HEADER-FILE                                       00030500
030600         INVALID KEY                                              00030600
030700         DISPLAY 'FDORDUPD: ORDER NOT ON FILE '                   00030700
030800                 DV-ORDER-NUMBER                                  00030800
030900     END-READ.                                                    00030900
031000     IF WS-HDR-STATUS = '00'                                      00031000
031100         MOVE DV-DELIVERY-DATE TO OH-DELIVERY-DATE                00031100
031200         MOVE DV-DELIVERY-TIME TO OH-DELIVERY-TIME                00031200
031300         MOVE 'Delivered   '   TO OH-ORDER-STATUS                 00031300
031400         REWRITE ORDER-HEADER-RECORD                              00031400
031500             INVALID KEY                                          00031500
031600             DISPLAY 'FDORDUPD: ORDER-HDR REWRITE ERROR '         00031600
031700                     DV-ORDER-NUMBER                              00031700
031800         END-REWRITE                                              00031800
031900         ADD 1 TO WS-DLV-APPLIED-CNT                              00031900
032000     ELSE                                                         00032000
032100         ADD 1 TO WS-DLV-REJECT-CNT                               00032100
032200     END-IF.                                                      00032200
032300     PERFORM 210-READ-DELIVERY-TRAN.                              00032300
032400                                                                  00032400
032500******************************************************************00032500
032600*    900 SERIES -- STATISTICS                                     00032600
032700******************************************************************00032700
032800 900-DISPLAY-STATISTICS.                                          00032800
032900     DISPLAY 'FDORDUPD STATISTICS ------------------------- '.    00032900
033000     DISPLAY '  DRIVER-ASSIGN READ . . . . ' WS-ASG-READ-CNT.     00033000
033100     DISPLAY '  DRIVER-ASSIGN APPLIED. . . ' WS-ASG-APPLIED-CNT.  00033100
033200     DISPLAY '  DRIVER-ASSIGN REJECTED . . ' WS-ASG-REJECT-CNT.   00033200
033300     DISPLAY '  DELIVERY READ. . . . . . . ' WS-DLV-READ-CNT.     00033300
033400     DISPLAY '  DELIVERY APPLIED . . . . . ' WS-DLV-APPLIED-CNT.  00033400
033500     DISPLAY '  DELIVERY REJECTED. . . . . ' WS-DLV-REJECT-CNT.   00033500
033600                                                                  00033600
033700 END PROGRAM FDORDUPD.                                            00033700
