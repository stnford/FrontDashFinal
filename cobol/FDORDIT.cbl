000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME:  FDORDIT                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME:  ORDER ITEM TRANSACTION RECORD LAYOUT      *00000500
000600*                      FRONTDASH ORDER PROCESSING SYSTEM         *00000600
000700*                                                                *00000700
000800*   INSTALLATION.   THE SYSTEMS GROUP.                           *00000800
000900*   WRITTEN BY.     D. STOUT.                                    *00000900
001000*   DATE WRITTEN.   03/14/91.                                    *00001000
001100*                                                                *00001100
001200*   ONE RECORD PER ORDER LINE ITEM.  INPUT TO THE NIGHTLY        *00001200
001300*   ORDER TOTALING RUN, FDORDTOT.  RECORDS ARRIVE IN ASCENDING   *00001300
001400*   ORDER-NUMBER / ITEM-ID SEQUENCE -- ORDER-NUMBER IS THE       *00001400
001500*   CONTROL-BREAK KEY FOR THE TOTALING RUN.                      *00001500
001600*                                                                *00001600
001700*   COPIED BY....   FDORDTOT                                    * 00001700
001800*                                                                *00001800
001900******************************************************************00001900
002000*                 C H A N G E   L O G                            *00002000
002100******************************************************************00002100
002200*  DATE     BY    REQUEST    DESCRIPTION                         *00002200
002300*  -------- ----  ---------  -------------------------------     *00002300
002400*  03/14/91  DS   INI-0401   ORIGINAL LAYOUT.                     00002400
002500*  08/02/93  DS   INI-0559   LINE-SUBTOTAL MOVED FROM S9(5)V99    00002500
002600*                            TO S9(7)V99 -- LARGE CATERING        00002600
002700*                            ORDERS WERE OVERFLOWING THE FIELD.   00002700
002800*  02/11/02  MKE  INI-0651   REVIEWED LINE-SUBTOTAL WIDTH FOR     00002800
002900*                            ANNUAL AUDIT -- NO CHANGE REQUIRED.  00002900
003000******************************************************************00003000
003100 01  ORDER-ITEM-RECORD.                                           00003100
003200     05  OI-KEY-GROUP.                                            00003200
003300         10  OI-ORDER-NUMBER     PIC 9(06).                       00003300
003400         10  OI-ITEM-ID          PIC 9(06).                       00003400
003500     05  OI-FULL-KEY REDEFINES OI-KEY-GROUP                       00003500
003600                                 PIC 9(12).                       00003600
003700     05  OI-ITEM-PRICE           PIC S9(05)V99 COMP-3.            00003700
003800     05  OI-QUANTITY             PIC 9(03).                       00003800
003900     05  OI-LINE-SUBTOTAL        PIC S9(07)V99 COMP-3.            00003900
004000     05  FILLER                  PIC X(09).                       00004000
