000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME:  FDDRVMS                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME:  DRIVER MASTER RECORD LAYOUT               *00000500
000600*                      FRONTDASH DELIVERY DRIVER ROSTER          *00000600
000700*                                                                *00000700
000800*   INSTALLATION.   THE SYSTEMS GROUP.                           *00000800
000900*   WRITTEN BY.     M. ENGEL.                                    *00000900
001000*   DATE WRITTEN.   09/08/90.                                    *00001000
001100*                                                                *00001100
001200*   ONE RECORD PER DELIVERY DRIVER.  FILE IS ORGANIZED           *00001200
001300*   RELATIVE, KEYED BY DRIVER-NAME THROUGH THE RELATIVE-RECORD-  *00001300
001400*   NUMBER HASHING ROUTINE IN 050-HASH-DRIVER-NAME OF FDDRVMNT.  *00001400
001500*                                                                *00001500
001600*   COPIED BY....   FDDRVMNT, FDORDUPD (READ-ONLY, VALIDATES     *00001600
001700*                   DRIVER-ASSIGNMENT TRANSACTIONS)              *00001700
001800*                                                                *00001800
001900******************************************************************00001900
002000*                 C H A N G E   L O G                            *00002000
002100******************************************************************00002100
002200*  DATE     BY    REQUEST    DESCRIPTION                         *00002200
002300*  -------- ----  ---------  -------------------------------     *00002300
002400*  09/08/90  ME   REG-0113   ORIGINAL LAYOUT.                     00002400
002500*  05/12/96  MKE  REG-0289   ADDED 'BUSY' VALUE TO DRIVER-STATUS  00002500
002600*                            -- DISPATCH NEEDED A MIDDLE STATE    00002600
002700*                            BETWEEN AVAILABLE AND INACTIVE.      00002700
002800*  09/23/01  RFK  REG-0400   REVIEWED DRIVER-STATUS VALUE LIST    00002800
002900*                            PER STATE LICENSING AUDIT -- NO      00002900
003000*                            CHANGE REQUIRED.                     00003000
003100******************************************************************00003100
003200 01  DRIVER-RECORD.                                               00003200
003300*                                                                 00003300
003400*        PRIMARY KEY                                              00003400
003500*                                                                 00003500
003600     05  DM-DRIVER-NAME          PIC X(30).                       00003600
003700     05  DM-DRIVER-NAME-R REDEFINES DM-DRIVER-NAME.               00003700
003800         10  DM-NAME-INITIAL     PIC X(01).                       00003800
003900         10  FILLER              PIC X(29).                       00003900
004000*                                                                 00004000
004100*        STATUS                                                   00004100
004200*                                                                 00004200
004300     05  DM-DRIVER-STATUS        PIC X(08).                       00004300
004400         88  DM-STATUS-AVAILABLE     VALUE 'AVAIL   '.            00004400
004500         88  DM-STATUS-BUSY           VALUE 'BUSY    '.           00004500
004600         88  DM-STATUS-INACTIVE       VALUE 'INACTIVE'.           00004600
004700*                                                                 00004700
004800*        RESERVED FOR FUTURE GROWTH                               00004800
004900*                                                                 00004900
005000     05  FILLER                  PIC X(02).                       00005000
