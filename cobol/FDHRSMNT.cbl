000100******************************************************************00000100
000200* THE SYSTEMS GROUP -- INTERNAL USE ONLY                         *00000200
000300******************************************************************00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    FDHRSMNT.                                         00000500
000600 AUTHOR.        M. ENGEL.                                         00000600
000700 INSTALLATION.  THE SYSTEMS GROUP.                                00000700
000800 DATE-WRITTEN.  09/08/90.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100******************************************************************00001100
001200*REMARKS.                                                        *00001200
001300*    RESTAURANT OPERATING-HOURS MAINTENANCE FOR THE FRONTDASH     00001300
001400*    ORDER PROCESSING SYSTEM.                                     00001400
001500*                                                                 00001500
001600*    APPLIES HOURS-UPDATE-TRAN-FILE TRANSACTIONS AGAINST THE      00001600
001700*    HOURS-FILE.  EACH RESTAURANT OCCUPIES A FIXED BLOCK OF 7     00001700
001800*    CONSECUTIVE RELATIVE RECORDS, ONE PER DAY OF WEEK, SO THE    00001800
001900*    RELATIVE KEY FOR A GIVEN REST-NAME + DAY-OF-WEEK CAN BE      00001900
002000*    COMPUTED DIRECTLY FROM THE RESTAURANT'S BLOCK NUMBER AND     00002000
002100*    THE DAY-TABLE POSITION -- NO SEARCH IS NEEDED ONCE THE       00002100
002200*    BLOCK NUMBER IS KNOWN (SEE 050-LOCATE-RESTAURANT-BLOCK).     00002200
002300*    A TRANSACTION FOR A RESTAURANT WITH NO EXISTING BLOCK        00002300
002400*    STARTS A NEW ONE AT THE END OF THE FILE.                     00002400
002500******************************************************************00002500
002600*                 C H A N G E   L O G                            *00002600
002700******************************************************************00002700
002800*  DATE     BY    REQUEST    DESCRIPTION                         *00002800
002900*  -------- ----  ---------  -------------------------------     *00002900
003000*  09/08/90  ME   REG-0116   ORIGINAL PROGRAM.                    00003000
003100*  07/14/95  MKE  REG-0264   HOURS-UPDATE-TRAN-FILE NOW CARRIES   00003100
003200*                            IS-CLOSED.                           00003200
003300*  01/11/99  RFK  Y2K-0098   NO DATE FIELDS IN THIS PROGRAM --    00003300
003400*                            NOTHING TO CONVERT FOR Y2K.          00003400
003500*  05/06/03  DS   REG-0421   CONFIRMED DAY-TABLE OFFSETS STILL    00003500
003600*                            MATCH THE CALENDAR STANDARD -- NO    00003600
003700*                            CHANGE REQUIRED.                     00003700
003800******************************************************************00003800
003900                                                                  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-370.                                       00004200
004300 OBJECT-COMPUTER.  IBM-370.                                       00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM                                           00004500
004600     CLASS NUMERIC-KEY IS '0' THRU '9'                            00004600
004700     UPSI-0 ON STATUS IS RERUN-REQUESTED                          00004700
004800            OFF STATUS IS NORMAL-RUN-REQUESTED.                   00004800
004900                                                                  00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200                                                                  00005200
005300     SELECT HOURS-FILE         ASSIGN TO HOURSMST                 00005300
005400            ORGANIZATION IS RELATIVE                              00005400
005500            ACCESS MODE  IS DYNAMIC                               00005500
005600            RELATIVE KEY IS WS-HOURS-RELKEY                       00005600
005700            FILE STATUS  IS WS-HOURS-STATUS.                      00005700
005800                                                                  00005800
005900     SELECT HOURS-UPD-TRAN-FILE ASSIGN TO HRSUPDTN                00005900
006000            ACCESS MODE IS SEQUENTIAL                             00006000
006100            FILE STATUS IS WS-UPDTRN-STATUS.                      00006100
006200                                                                  00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500                                                                  00006500
006600 FD  HOURS-FILE                                                   00006600
006700     RECORDING MODE IS F                                          00006700
006800     LABEL RECORDS ARE STANDARD                                   00006800
006900     BLOCK CONTAINS 0 RECORDS                                     00006900
007000     DATA RECORD IS HOURS-RECORD.                                 00007000
007100     COPY FDHRSMS.                                                00007100
007200                                                                  00007200
007300 FD  HOURS-UPD-TRAN-FILE                                          00007300
007400     RECORDING MODE IS F                                          00007400
007500     LABEL RECORDS ARE STANDARD                                   00007500
007600     BLOCK CONTAINS 0 RECORDS                                     00007600
007700     DATA RECORD IS HOURS-UPD-TRAN-RECORD.                        00007700
007800 01  HOURS-UPD-TRAN-RECORD.                                       00007800
007900     05  HT-REST-NAME            PIC X(40).                       00007900
008000     05  HT-DAY-OF-WEEK          PIC X(03).                       00008000
008100     05  HT-OPEN-TIME            PIC 9(04).                       00008100
008200     05  HT-CLOSE-TIME           PIC 9(04).                       00008200
008300     05  HT-IS-CLOSED            PIC X(01).                       00008300
008400     05  FILLER                  PIC X(01).                       00008400
008500 01  HOURS-UPD-TRAN-FLAT REDEFINES HOURS-UPD-TRAN-RECORD          00008500
008600                                 PIC X(53).                       00008600
008700                                                                  00008700
008800******************************************************************00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000******************************************************************00009000
009100 77  WS-UPD-READ-CNT             PIC 9(05)  COMP VALUE 0.         00009100
009200 77  WS-UPD-APPLIED-CNT          PIC 9(05)  COMP VALUE 0.         00009200
009300*                                                                 00009300
009400 01  SYSTEM-DATE-AND-TIME.                                        00009400
009500     05  CURRENT-DATE.                                            00009500
009600         10  CURRENT-YEAR        PIC 9(2).                        00009600
009700         10  CURRENT-MONTH       PIC 9(2).                        00009700
009800         10  CURRENT-DAY         PIC 9(2).                        00009800
009900*                                                                 00009900
010000 01  WS-FILE-STATUSES.                                            00010000
010100     05  WS-HOURS-STATUS         PIC X(2)  VALUE SPACES.          00010100
010200     05  WS-UPDTRN-STATUS        PIC X(2)  VALUE SPACES.          00010200
010300*                                                                 00010300
010400 01  WS-SWITCHES.                                                 00010400
010500     05  WS-UPDTRN-EOF           PIC X     VALUE 'N'.             00010500
010600         88  UPDTRN-IS-EOF           VALUE 'Y'.                   00010600
010700     05  WS-BLOCK-FOUND-SW       PIC X     VALUE 'N'.             00010700
010800         88  WS-BLOCK-FOUND          VALUE 'Y'.                   00010800
010900*                                                                 00010900
011000 01  WS-KEY-FIELDS.                                               00011000
011100     05  WS-HOURS-RELKEY         PIC 9(06)  COMP.                 00011100
011200     05  WS-HIGH-RELKEY          PIC 9(06)  COMP VALUE 0.         00011200
011300     05  WS-BLOCK-BASE-RELKEY    PIC 9(06)  COMP.                 00011300
011400     05  WS-DAY-OFFSET           PIC 9(01)  COMP.                 00011400
011500*                                                                 00011500
011600*        DAY-OF-WEEK OFFSET TABLE -- MON = 0, TUE = 1, ... SUN = 600011600
011700*        THE RESTAURANT'S BLOCK-BASE RELATIVE KEY PLUS THIS       00011700
011800*        OFFSET GIVES THE RECORD FOR THAT DAY.                    00011800
011900*                                                                 00011900
012000 01  WS-DAY-TABLE.                                                00012000
012100     05  FILLER                  PIC X(21)                        00012100
012200         VALUE 'MONTUEWEDTHUFRISATSUN'.                           00012200
012300 01  WS-DAY-TABLE-R REDEFINES WS-DAY-TABLE.                       00012300
012400     05  WS-DAY-ENTRY OCCURS 7 TIMES                              00012400
012500             INDEXED BY WS-DAY-NDX                                00012500
012600             PIC X(03).                                           00012600
012700*                                                                 00012700
012800 01  WS-COUNTERS.                                                 00012800
012900     05  WS-UPD-REJECT-CNT       PIC 9(05)  COMP VALUE 0.         00012900
013000     05  WS-BLOCK-STARTED-CNT    PIC 9(05)  COMP VALUE 0.         00013000
013100     05  WS-COUNTERS-ALT REDEFINES WS-BLOCK-STARTED-CNT           00013100
013200                                 PIC X(02).                       00013200
013300                                                                  00013300
013400******************************************************************00013400
013500 PROCEDURE DIVISION.                                              00013500
013600******************************************************************00013600
013700 000-MAIN-LINE.                                                   00013700
013800     ACCEPT CURRENT-DATE FROM DATE.                               00013800
013900     DISPLAY 'FDHRSMNT STARTED DATE = ' CURRENT-MONTH '/'         00013900
014000             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00014000
014100                                                                  00014100
014200     PERFORM 700-OPEN-FILES.                                      00014200
014300     IF WS-UPDTRN-STATUS NOT = '00'                               00014300
014400         DISPLAY 'FDHRSMNT: NO HOURS-UPDATE TRANSACTIONS TODAY'   00014400
014500         MOVE 'Y' TO WS-UPDTRN-EOF                                00014500
014600     ELSE                                                         00014600
014700         PERFORM 110-READ-UPD-TRAN                                00014700
014800         PERFORM 200-POST-HOURS-UPDATE                            00014800
014900                 THRU 200-POST-HOURS-UPDATE-EXIT                  00014900
015000             UNTIL UPDTRN-IS-EOF                                  00015000
015100     END-IF.                                                      00015100
015200     PERFORM 790-CLOSE-FILES.                                     00015200
015300     PERFORM 900-DISPLAY-STATISTICS.                              00015300
015400                                                                  00015400
015500     GOBACK.                                                      00015500
015600                                                                  00015600
015700 700-OPEN-FILES.                                                  00015700
015800     OPEN INPUT HOURS-UPD-TRAN-FILE.                              00015800
015900     OPEN I-O   HOURS-FILE.                                       00015900
016000*                                                                 00016000
016100*    DETERMINE THE HIGHEST RELATIVE KEY ALREADY IN USE SO A       00016100
016200*    NEW RESTAURANT'S BLOCK CAN BE STARTED PAST THE END.          00016200
016300*                                                                 00016300
016400     MOVE 1 TO WS-HOURS-RELKEY.                                   00016400
016500     READ HOURS-FILE.                                             00016500
016600     PERFORM 705-SCAN-ONE-RECORD                                  00016600
016700         UNTIL WS-HOURS-STATUS = '23' OR WS-HOURS-STATUS = '10'.  00016700
016800                                                                  00016800
016900 705-SCAN-ONE-RECORD.                                             00016900
017000     MOVE WS-HOURS-RELKEY TO WS-HIGH-RELKEY.                      00017000
017100     ADD 1 TO WS-HOURS-RELKEY.                                    00017100
017200     READ HOURS-FILE.                                             00017200
017300                                                                  00017300
017400 790-CLOSE-FILES.                                                 00017400
017500     CLOSE HOURS-UPD-TRAN-FILE HOURS-FILE.                        00017500
017600                                                                  00017600
017700 110-READ-UPD-TRAN.                                               00017700
017800     READ HOURS-UPD-TRAN-FILE                                     00017800
017900         AT END MOVE 'Y' TO WS-UPDTRN-EOF.                        00017900
018000                                                                  00018000
018100******************************************************************00018100
018200*    200-POST-HOURS-UPDATE -- LOCATES (OR STARTS) THE             00018200
018300*    RESTAURANT'S 7-RECORD BLOCK, THEN REWRITES THE SLOT FOR      00018300
018400*    THE TRANSACTION'S DAY-OF-WEEK.                               00018400
018500******************************************************************00018500
018600 200-POST-HOURS-UPDATE.                                           00018600
018700     ADD 1 TO WS-UPD-READ-CNT.                                    00018700
018800     PERFORM 210-LOOK-UP-DAY-OFFSET.                              00018800
018900     IF WS-DAY-OFFSET = 9                                         00018900
019000         DISPLAY 'FDHRSMNT: INVALID DAY-OF-WEEK '                 00019000
019100                 HT-DAY-OF-WEEK ' FOR ' HT-REST-NAME              00019100
019200         ADD 1 TO WS-UPD-REJECT-CNT                               00019200
019300         GO TO 200-READ-NEXT-UPD                                  00019300
019400     END-IF.                                                      00019400
019500     PERFORM 050-LOCATE-RESTAURANT-BLOCK.                         00019500
019600     COMPUTE WS-HOURS-RELKEY =                                    00019600
019700             WS-BLOCK-BASE-RELKEY + WS-DAY-OFFSET.                00019700
019800     MOVE SPACES           TO HOURS-RECORD.                       00019800
019900     MOVE HT-REST-NAME     TO HM-REST-NAME.                       00019900
020000     MOVE HT-DAY-OF-WEEK   TO HM-DAY-OF-WEEK.                     00020000
020100     MOVE HT-OPEN-TIME     TO HM-OPEN-TIME.                       00020100
020200     MOVE HT-CLOSE-TIME    TO HM-CLOSE-TIME.                      00020200
020300     MOVE HT-IS-CLOSED     TO HM-IS-CLOSED.                       00020300
020400     REWRITE HOURS-RECORD                                         00020400
020500         INVALID KEY                                              00020500
020600         WRITE HOURS-RECORD                                       00020600
020700             INVALID KEY                                          00020700
020800             DISPLAY 'FDHRSMNT: HOURS-FILE WRITE ERROR '          00020800
020900                     HT-REST-NAME                                 00020900
021000         END-WRITE                                                00021000
021100     END-REWRITE.                                                 00021100
021200     ADD 1 TO WS-UPD-APPLIED-CNT.                                 00021200
021300                                                                  00021300
021400 200-READ-NEXT-UPD.                                               00021400
021500     PERFORM 110-READ-UPD-TRAN.                                   00021500
021600                                                                  00021600
021700 200-POST-HOURS-UPDATE-EXIT.                                      00021700
021800     EXIT.                                                        00021800
021900                                                                  00021900
022000******************************************************************00022000
022100*    210-LOOK-UP-DAY-OFFSET -- SEARCHES THE DAY TABLE FOR THE     00022100
022200*    TRANSACTION'S DAY-OF-WEEK AND RETURNS ITS 0-6 OFFSET, OR     00022200
022300*    9 IF THE DAY-OF-WEEK IS NOT RECOGNIZED.                      00022300
022400******************************************************************00022400
022500 210-LOOK-UP-DAY-OFFSET.                                          00022500
022600     MOVE 9 TO WS-DAY-OFFSET.                                     00022600
022700     SET WS-DAY-NDX TO 1.                                         00022700
022800     SEARCH WS-DAY-ENTRY                                          00022800
022900         AT END CONTINUE                                          00022900
023000         WHEN WS-DAY-ENTRY (WS-DAY-NDX) = HT-DAY-OF-WEEK          00023000
023100             COMPUTE WS-DAY-OFFSET = WS-DAY-NDX - 1               00023100
023200     END-SEARCH.                                                  00023200
023300                                                                  00023300
023400******************************************************************00023400
023500*    050-LOCATE-RESTAURANT-BLOCK -- SEQUENTIALLY SCANS THE        00023500
023600*    HOURS-FILE BY 7-RECORD BLOCKS LOOKING FOR A BLOCK WHOSE      00023600
023700*    REST-NAME MATCHES.  THE ROSTER OF RESTAURANTS IS SMALL       00023700
023800*    ENOUGH THAT THIS SCAN IS RUN ONCE PER TRANSACTION.  IF NO    00023800
023900*    BLOCK IS FOUND, A NEW BLOCK IS STARTED AT THE FILE'S END.    00023900
024000******************************************************************00024000
024100 050-LOCATE-RESTAURANT-BLOCK.                                     00024100
024200     MOVE 'N' TO WS-BLOCK-FOUND-SW.                               00024200
024300     MOVE 1   TO WS-BLOCK-BASE-RELKEY.                            00024300
024400     PERFORM 055-SCAN-ONE-BLOCK                                   00024400
024500         UNTIL WS-BLOCK-FOUND                                     00024500
024600            OR WS-BLOCK-BASE-RELKEY > WS-HIGH-RELKEY.             00024600
024700     IF NOT WS-BLOCK-FOUND                                        00024700
024800         ADD 7 TO WS-HIGH-RELKEY                                  00024800
024900         COMPUTE WS-BLOCK-BASE-RELKEY = WS-HIGH-RELKEY - 6        00024900
025000         ADD 1 TO WS-BLOCK-STARTED-CNT                            00025000
025100     END-IF.                                                      00025100
025200                                                                  00025200
025300 055-SCAN-ONE-BLOCK.                                              00025300
025400     MOVE WS-BLOCK-BASE-RELKEY TO WS-HOURS-RELKEY.                00025400
025500     READ HOURS-FILE                                              00025500
025600         INVALID KEY CONTINUE                                     00025600
025700     END-READ.                                                    00025700
025800     IF WS-HOURS-STATUS = '00'                                    00025800
025900         AND HM-REST-NAME = HT-REST-NAME                          00025900
026000         MOVE 'Y' TO WS-BLOCK-FOUND-SW                            00026000
026100     ELSE                                                         00026100
026200         ADD 7 TO WS-BLOCK-BASE-RELKEY                            00026200
026300     END-IF.                                                      00026300
026400                                                                  00026400
026500******************************************************************00026500
026600*    900 SERIES -- STATISTICS                                     00026600
026700******************************************************************00026700
026800 900-DISPLAY-STATISTICS.                                          00026800
026900     DISPLAY 'FDHRSMNT STATISTICS ------------------------- '.    00026900
027000     DISPLAY '  HOURS-UPDATE READ. . . . . ' WS-UPD-READ-CNT.     00027000
027100     DISPLAY '  HOURS-UPDATE APPLIED . . . ' WS-UPD-APPLIED-CNT.  00027100
027200     DISPLAY '  HOURS-UPDATE REJECTED. . . ' WS-UPD-REJECT-CNT.   00027200
027300     DISPLAY '  NEW RESTAURANT BLOCKS. . . ' WS-BLOCK-STARTED-CNT.00027300
027400                                                                  00027400
027500 END PROGRAM FDHRSMNT.                                            00027500
