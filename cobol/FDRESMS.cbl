000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME:  FDRESMS                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME:  RESTAURANT MASTER RECORD LAYOUT           *00000500
000600*                      FRONTDASH RESTAURANT ROSTER               *00000600
000700*                                                                *00000700
000800*   INSTALLATION.   THE SYSTEMS GROUP.                           *00000800
000900*   WRITTEN BY.     M. ENGEL.                                    *00000900
001000*   DATE WRITTEN.   09/08/90.                                    *00001000
001100*                                                                *00001100
001200*   ONE RECORD PER RESTAURANT.  THE FILE IS ORGANIZED RELATIVE,  *00001200
001300*   KEYED BY REST-NAME THROUGH THE RELATIVE-RECORD-NUMBER        *00001300
001400*   HASHING ROUTINE IN 050-HASH-REST-NAME OF FDRESMNT.           *00001400
001500*                                                                *00001500
001600*   COPIED BY....   FDRESMNT                                    * 00001600
001700*                                                                *00001700
001800******************************************************************00001800
001900*                 C H A N G E   L O G                            *00001900
002000******************************************************************00002000
002100*  DATE     BY    REQUEST    DESCRIPTION                         *00002100
002200*  -------- ----  ---------  -------------------------------     *00002200
002300*  09/08/90  ME   REG-0110   ORIGINAL LAYOUT.                     00002300
002400*  04/17/92  ME   REG-0188   ADDED WITHDRAWAL-STATUS -- RESTAU-   00002400
002500*                            RANTS MAY NOW REQUEST TO LEAVE THE   00002500
002600*                            PLATFORM.                            00002600
002700*  02/25/97  RFK  REG-0341   SPLIT STREET ADDRESS INTO STREET-1   00002700
002800*                            AND STREET-2 FOR SUITE/UNIT LINES.   00002800
002900*  01/11/99  RFK  Y2K-0098   NO DATE FIELDS ON THIS RECORD --     00002900
003000*                            NOTHING TO CONVERT FOR Y2K.          00003000
003100*  09/23/01  RFK  REG-0398   REVIEWED APPROVAL/WITHDRAWAL STATUS  00003100
003200*                            VALUES PER STATE LICENSING AUDIT --  00003200
003300*                            NO CHANGE REQUIRED.                  00003300
003400*  04/02/04  DS   PERF-0512  COMMENT UPDATED -- FDRESMNT NOW      00003400
003500*                            KEYS THIS FILE BY HASH/PROBE, NOT A  00003500
003600*                            SORT-BUILT KEY TABLE.                00003600
003700******************************************************************00003700
003800 01  RESTAURANT-RECORD.                                           00003800
003900*                                                                 00003900
004000*        PRIMARY KEY                                              00004000
004100*                                                                 00004100
004200     05  RM-REST-NAME            PIC X(40).                       00004200
004300*                                                                 00004300
004400*        MAILING ADDRESS                                          00004400
004500*                                                                 00004500
004600     05  RM-ADDRESS.                                              00004600
004700         10  RM-STREET-1         PIC X(40).                       00004700
004800         10  RM-STREET-2         PIC X(40).                       00004800
004900         10  RM-CITY             PIC X(25).                       00004900
005000         10  RM-STATE            PIC X(02).                       00005000
005100         10  RM-ZIP              PIC X(10).                       00005100
005200     05  RM-ADDRESS-1-LINE REDEFINES RM-ADDRESS.                  00005200
005300         10  FILLER              PIC X(117).                      00005300
005400*                                                                 00005400
005500*        REGISTRATION CONTACT                                     00005500
005600*                                                                 00005600
005700     05  RM-CONTACT-NAME         PIC X(40).                       00005700
005800     05  RM-CONTACT-EMAIL        PIC X(50).                       00005800
005900     05  RM-CONTACT-PHONE        PIC X(15).                       00005900
006000     05  RM-CONTACT-PHONE-R REDEFINES RM-CONTACT-PHONE.           00006000
006100         10  RM-PHONE-AREA       PIC X(03).                       00006100
006200         10  RM-PHONE-EXCH       PIC X(03).                       00006200
006300         10  RM-PHONE-LINE       PIC X(04).                       00006300
006400         10  FILLER              PIC X(05).                       00006400
006500*                                                                 00006500
006600*        STATUS INDICATORS                                        00006600
006700*                                                                 00006700
006800     05  RM-APPROVAL-STATUS      PIC X(08).                       00006800
006900         88  RM-APPR-PENDING         VALUE 'PENDING '.            00006900
007000         88  RM-APPR-APPROVED        VALUE 'APPROVED'.            00007000
007100         88  RM-APPR-REJECTED        VALUE 'REJECTED'.            00007100
007200     05  RM-WITHDRAWAL-STATUS    PIC X(08).                       00007200
007300         88  RM-WDRL-NONE            VALUE 'NONE    '.            00007300
007400         88  RM-WDRL-REQUESTED       VALUE 'REQSTED '.            00007400
007500         88  RM-WDRL-APPROVED        VALUE 'APPROVED'.            00007500
007600         88  RM-WDRL-DENIED          VALUE 'DENIED  '.            00007600
007700*                                                                 00007700
007800*        RESERVED FOR FUTURE GROWTH                               00007800
007900*                                                                 00007900
008000     05  FILLER                  PIC X(20).                       00008000
