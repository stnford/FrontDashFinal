000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME:  FDMENMS                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME:  MENU ITEM MASTER RECORD LAYOUT            *00000500
000600*                      FRONTDASH RESTAURANT MENU FILE            *00000600
000700*                                                                *00000700
000800*   INSTALLATION.   THE SYSTEMS GROUP.                           *00000800
000900*   WRITTEN BY.     M. ENGEL.                                    *00000900
001000*   DATE WRITTEN.   09/08/90.                                    *00001000
001100*                                                                *00001100
001200*   ONE RECORD PER MENU ITEM, KEYED BY REST-NAME + ITEM-ID.      *00001200
001300*   FILE IS ORGANIZED RELATIVE WITH NO ALTERNATE KEY SUPPORT FOR *00001300
001400*   REST-NAME/ITEM-ID, SO FDMENMNT LOCATES RECORDS BY WALKING    *00001400
001500*   THE FILE SEQUENTIALLY UP TO THE CURRENT HIGH RELATIVE KEY    *00001500
001600*   (SEE 060-DETERMINE-HIGH-RELKEY, 210-ASSIGN-NEXT-ITEM-ID,     *00001600
001700*   AND 240-LOCATE-MENU-ITEM IN FDMENMNT).                       *00001700
001800*                                                                *00001800
001900*   COPIED BY....   FDMENMNT                                    * 00001900
002000*                                                                *00002000
002100******************************************************************00002100
002200*                 C H A N G E   L O G                            *00002200
002300******************************************************************00002300
002400*  DATE     BY    REQUEST    DESCRIPTION                         *00002400
002500*  -------- ----  ---------  -------------------------------     *00002500
002600*  09/08/90  ME   REG-0115   ORIGINAL LAYOUT.                     00002600
002700*  03/03/93  DS   REG-0201   WIDENED ITEM-DESC FROM X(40) TO      00002700
002800*                            X(80) -- MENUS NEEDED ROOM FOR       00002800
002900*                            ALLERGEN NOTES.                      00002900
003000*  11/19/96  MKE  REG-0311   ADDED IS-AVAILABLE SO A RESTAURANT   00003000
003100*                            CAN 86 AN ITEM WITHOUT DELETING IT.  00003100
003200*  05/06/03  DS   REG-0420   REVIEWED ITEM-PRICE PRECISION FOR    00003200
003300*                            POS COMPATIBILITY -- NO CHANGE       00003300
003400*                            REQUIRED.                            00003400
003500*  04/02/04  DS   PERF-0512  COMMENT UPDATED -- FDMENMNT NOW      00003500
003600*                            LOCATES ITEMS BY A PLAIN SEQUENTIAL  00003600
003700*                            SCAN OF THIS FILE, NOT A SORT-BUILT  00003700
003800*                            KEY TABLE.                           00003800
003900******************************************************************00003900
004000 01  MENU-ITEM-RECORD.                                            00004000
004100*                                                                 00004100
004200*        KEY -- OWNING RESTAURANT AND ITEM NUMBER                 00004200
004300*                                                                 00004300
004400     05  MM-KEY-GROUP.                                            00004400
004500         10  MM-REST-NAME        PIC X(40).                       00004500
004600         10  MM-ITEM-ID          PIC 9(06).                       00004600
004700*                                                                 00004700
004800*        ITEM DETAIL                                              00004800
004900*                                                                 00004900
005000     05  MM-ITEM-NAME            PIC X(40).                       00005000
005100     05  MM-ITEM-DESC            PIC X(80).                       00005100
005200     05  MM-ITEM-DESC-LINES REDEFINES MM-ITEM-DESC.               00005200
005300         10  MM-DESC-LINE-1      PIC X(40).                       00005300
005400         10  MM-DESC-LINE-2      PIC X(40).                       00005400
005500     05  MM-ITEM-PRICE           PIC S9(05)V99 COMP-3.            00005500
005600*                                                                 00005600
005700*        AVAILABILITY                                             00005700
005800*                                                                 00005800
005900     05  MM-IS-AVAILABLE         PIC X(01).                       00005900
006000         88  MM-AVAILABLE            VALUE 'Y'.                   00006000
006100         88  MM-NOT-AVAILABLE        VALUE 'N'.                   00006100
006200*                                                                 00006200
006300*        RESERVED FOR FUTURE GROWTH                               00006300
006400*                                                                 00006400
006500     05  FILLER                  PIC X(03).                       00006500
