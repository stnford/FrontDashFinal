000100******************************************************************00000100
000200*                                                                *00000200
000300*   MEMBER NAME:  FDHRSMS                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME:  RESTAURANT HOURS MASTER RECORD LAYOUT     *00000500
000600*                      FRONTDASH RESTAURANT HOURS FILE           *00000600
000700*                                                                *00000700
000800*   INSTALLATION.   THE SYSTEMS GROUP.                           *00000800
000900*   WRITTEN BY.     M. ENGEL.                                    *00000900
001000*   DATE WRITTEN.   09/08/90.                                    *00001000
001100*                                                                *00001100
001200*   ONE RECORD PER RESTAURANT PER DAY OF WEEK, KEYED BY          *00001200
001300*   REST-NAME + DAY-OF-WEEK.  FILE IS ORGANIZED RELATIVE, WITH   *00001300
001400*   THE DAY-OF-WEEK SUPPLYING A FIXED OFFSET (SEE THE DAY-TABLE  *00001400
001500*   IN FDHRSMNT) WITHIN EACH RESTAURANT'S BLOCK OF SEVEN SLOTS.  *00001500
001600*                                                                *00001600
001700*   COPIED BY....   FDHRSMNT                                    * 00001700
001800*                                                                *00001800
001900******************************************************************00001900
002000*                 C H A N G E   L O G                            *00002000
002100******************************************************************00002100
002200*  DATE     BY    REQUEST    DESCRIPTION                         *00002200
002300*  -------- ----  ---------  -------------------------------     *00002300
002400*  09/08/90  ME   REG-0116   ORIGINAL LAYOUT.                     00002400
002500*  07/14/95  MKE  REG-0264   ADDED IS-CLOSED -- A RESTAURANT CAN  00002500
002600*                            NOW MARK A DAY CLOSED WITHOUT        00002600
002700*                            ZEROING THE OPEN/CLOSE TIMES.        00002700
002800*  05/06/03  DS   REG-0421   REVIEWED OPEN-TIME/CLOSE-TIME FORMAT 00002800
002900*                            FOR POS COMPATIBILITY -- NO CHANGE   00002900
003000*                            REQUIRED.                            00003000
003100******************************************************************00003100
003200 01  HOURS-RECORD.                                                00003200
003300*                                                                 00003300
003400*        KEY -- OWNING RESTAURANT AND DAY OF WEEK                 00003400
003500*                                                                 00003500
003600     05  HM-KEY-GROUP.                                            00003600
003700         10  HM-REST-NAME        PIC X(40).                       00003700
003800         10  HM-DAY-OF-WEEK      PIC X(03).                       00003800
003900         88  HM-DAY-MON              VALUE 'MON'.                 00003900
004000         88  HM-DAY-TUE              VALUE 'TUE'.                 00004000
004100         88  HM-DAY-WED              VALUE 'WED'.                 00004100
004200         88  HM-DAY-THU              VALUE 'THU'.                 00004200
004300         88  HM-DAY-FRI              VALUE 'FRI'.                 00004300
004400         88  HM-DAY-SAT              VALUE 'SAT'.                 00004400
004500         88  HM-DAY-SUN              VALUE 'SUN'.                 00004500
004600*                                                                 00004600
004700*        OPEN/CLOSE TIMES                                         00004700
004800*                                                                 00004800
004900     05  HM-TIME-GROUP.                                           00004900
005000         10  HM-OPEN-TIME        PIC 9(04).                       00005000
005100         10  HM-CLOSE-TIME       PIC 9(04).                       00005100
005200     05  HM-TIME-GROUP-R REDEFINES HM-TIME-GROUP                  00005200
005300                                 PIC 9(08).                       00005300
005400*                                                                 00005400
005500*        CLOSED-ALL-DAY FLAG                                      00005500
005600*                                                                 00005600
005700     05  HM-IS-CLOSED            PIC X(01).                       00005700
005800         88  HM-CLOSED-ALL-DAY       VALUE 'Y'.                   00005800
005900         88  HM-OPEN-FOR-BUSINESS    VALUE 'N'.                   00005900
006000*                                                                 00006000
006100*        RESERVED FOR FUTURE GROWTH                               00006100
006200*                                                                 00006200
006300     05  FILLER                  PIC X(01).                       00006300
